000100* EX-EQUIPMENT-CATALOG -- 48 exercise rows, fixed at studio
000200* install time.  one WS-EXER-BLK-nn group per exercise; see
000300* WS-EXER-TABLE below for the OCCURS view used by the
000400* catalog-filter and section-selection paragraphs.
000500 01  WS-EXER-CAT.
000600     03  WS-EXER-BLK-01.
000700         05  FILLER              PIC X(24) VALUE
000800                 "fw_heels_bilateral".
000900         05  FILLER              PIC X(30) VALUE
001000                 "Footwork: Heels".
001100         05  FILLER              PIC X(16) VALUE "footwork".
001200         05  FILLER              PIC 9(01) VALUE 1.
001300         05  FILLER              PIC X(12) VALUE "reformer".
001400         05  FILLER              PIC X(12) VALUE SPACES.
001500         05  FILLER              PIC X(12) VALUE SPACES.
001600         05  FILLER              PIC X(14) VALUE "beginner".
001700         05  FILLER              PIC X(12) VALUE "1R+1B".
001800         05  FILLER              PIC 9(02) VALUE 08.
001900         05  FILLER              PIC 9(03) VALUE 045.
002000     03  WS-EXER-BLK-02.
002100         05  FILLER              PIC X(24) VALUE
002200                 "fw_toes_bilateral".
002300         05  FILLER              PIC X(30) VALUE
002400                 "Footwork: Toes".
002500         05  FILLER              PIC X(16) VALUE "footwork".
002600         05  FILLER              PIC 9(01) VALUE 1.
002700         05  FILLER              PIC X(12) VALUE "reformer".
002800         05  FILLER              PIC X(12) VALUE SPACES.
002900         05  FILLER              PIC X(12) VALUE SPACES.
003000         05  FILLER              PIC X(14) VALUE "beginner".
003100         05  FILLER              PIC X(12) VALUE "3R".
003200         05  FILLER              PIC 9(02) VALUE 08.
003300         05  FILLER              PIC 9(03) VALUE 045.
003400     03  WS-EXER-BLK-03.
003500         05  FILLER              PIC X(24) VALUE
003600                 "fw_arches".
003700         05  FILLER              PIC X(30) VALUE
003800                 "Footwork: Arches".
003900         05  FILLER              PIC X(16) VALUE "footwork".
004000         05  FILLER              PIC 9(01) VALUE 1.
004100         05  FILLER              PIC X(12) VALUE "reformer".
004200         05  FILLER              PIC X(12) VALUE SPACES.
004300         05  FILLER              PIC X(12) VALUE SPACES.
004400         05  FILLER              PIC X(14) VALUE "intermediate".
004500         05  FILLER              PIC X(12) VALUE "2R+1B".
004600         05  FILLER              PIC 9(02) VALUE 08.
004700         05  FILLER              PIC 9(03) VALUE 040.
004800     03  WS-EXER-BLK-04.
004900         05  FILLER              PIC X(24) VALUE
005000                 "fw_heels_single".
005100         05  FILLER              PIC X(30) VALUE
005200                 "Footwork: Single Leg Heels".
005300         05  FILLER              PIC X(16) VALUE "footwork".
005400         05  FILLER              PIC 9(01) VALUE 2.
005500         05  FILLER              PIC X(12) VALUE "reformer".
005600         05  FILLER              PIC X(12) VALUE "springboard".
005700         05  FILLER              PIC X(12) VALUE SPACES.
005800         05  FILLER              PIC X(14) VALUE "advanced".
005900         05  FILLER              PIC X(12) VALUE "1R+1B".
006000         05  FILLER              PIC 9(02) VALUE 06.
006100         05  FILLER              PIC 9(03) VALUE 050.
006200     03  WS-EXER-BLK-05.
006300         05  FILLER              PIC X(24) VALUE
006400                 "fw_prancing".
006500         05  FILLER              PIC X(30) VALUE
006600                 "Footwork: Prancing".
006700         05  FILLER              PIC X(16) VALUE "footwork".
006800         05  FILLER              PIC 9(01) VALUE 1.
006900         05  FILLER              PIC X(12) VALUE "reformer".
007000         05  FILLER              PIC X(12) VALUE SPACES.
007100         05  FILLER              PIC X(12) VALUE SPACES.
007200         05  FILLER              PIC X(14) VALUE "intermediate".
007300         05  FILLER              PIC X(12) VALUE "2R".
007400         05  FILLER              PIC 9(02) VALUE 10.
007500         05  FILLER              PIC 9(03) VALUE 040.
007600     03  WS-EXER-BLK-06.
007700         05  FILLER              PIC X(24) VALUE
007800                 "br_pelvic_curl".
007900         05  FILLER              PIC X(30) VALUE
008000                 "Bridging: Pelvic Curl".
008100         05  FILLER              PIC X(16) VALUE "bridges".
008200         05  FILLER              PIC 9(01) VALUE 2.
008300         05  FILLER              PIC X(12) VALUE "reformer".
008400         05  FILLER              PIC X(12) VALUE "mat".
008500         05  FILLER              PIC X(12) VALUE SPACES.
008600         05  FILLER              PIC X(14) VALUE "beginner".
008700         05  FILLER              PIC X(12) VALUE "2R".
008800         05  FILLER              PIC 9(02) VALUE 08.
008900         05  FILLER              PIC 9(03) VALUE 050.
009000     03  WS-EXER-BLK-07.
009100         05  FILLER              PIC X(24) VALUE
009200                 "br_footwork_bridge".
009300         05  FILLER              PIC X(30) VALUE
009400                 "Bridging: Footwork in Bridge".
009500         05  FILLER              PIC X(16) VALUE "bridges".
009600         05  FILLER              PIC 9(01) VALUE 1.
009700         05  FILLER              PIC X(12) VALUE "reformer".
009800         05  FILLER              PIC X(12) VALUE SPACES.
009900         05  FILLER              PIC X(12) VALUE SPACES.
010000         05  FILLER              PIC X(14) VALUE "intermediate".
010100         05  FILLER              PIC X(12) VALUE "2R+1B".
010200         05  FILLER              PIC 9(02) VALUE 08.
010300         05  FILLER              PIC 9(03) VALUE 055.
010400     03  WS-EXER-BLK-08.
010500         05  FILLER              PIC X(24) VALUE
010600                 "br_single_leg".
010700         05  FILLER              PIC X(30) VALUE
010800                 "Bridging: Single Leg Bridge".
010900         05  FILLER              PIC X(16) VALUE "bridges".
011000         05  FILLER              PIC 9(01) VALUE 1.
011100         05  FILLER              PIC X(12) VALUE "reformer".
011200         05  FILLER              PIC X(12) VALUE SPACES.
011300         05  FILLER              PIC X(12) VALUE SPACES.
011400         05  FILLER              PIC X(14) VALUE "advanced".
011500         05  FILLER              PIC X(12) VALUE "1R+1B".
011600         05  FILLER              PIC 9(02) VALUE 06.
011700         05  FILLER              PIC 9(03) VALUE 060.
011800     03  WS-EXER-BLK-09.
011900         05  FILLER              PIC X(24) VALUE
012000                 "br_shoulder_bridge".
012100         05  FILLER              PIC X(30) VALUE
012200                 "Shoulder Bridge".
012300         05  FILLER              PIC X(16) VALUE "bridges".
012400         05  FILLER              PIC 9(01) VALUE 2.
012500         05  FILLER              PIC X(12) VALUE "mat".
012600         05  FILLER              PIC X(12) VALUE "reformer".
012700         05  FILLER              PIC X(12) VALUE SPACES.
012800         05  FILLER              PIC X(14) VALUE "advanced_plus".
012900         05  FILLER              PIC X(12) VALUE SPACES.
013000         05  FILLER              PIC 9(02) VALUE 06.
013100         05  FILLER              PIC 9(03) VALUE 060.
013200     03  WS-EXER-BLK-10.
013300         05  FILLER              PIC X(24) VALUE
013400                 "ab_hundred".
013500         05  FILLER              PIC X(30) VALUE
013600                 "The Hundred".
013700         05  FILLER              PIC X(16) VALUE "abdominals".
013800         05  FILLER              PIC 9(01) VALUE 2.
013900         05  FILLER              PIC X(12) VALUE "mat".
014000         05  FILLER              PIC X(12) VALUE "reformer".
014100         05  FILLER              PIC X(12) VALUE SPACES.
014200         05  FILLER              PIC X(14) VALUE "beginner".
014300         05  FILLER              PIC X(12) VALUE "1R".
014400         05  FILLER              PIC 9(02) VALUE 10.
014500         05  FILLER              PIC 9(03) VALUE 060.
014600     03  WS-EXER-BLK-11.
014700         05  FILLER              PIC X(24) VALUE
014800                 "ab_roll_up_bar".
014900         05  FILLER              PIC X(30) VALUE
015000                 "Roll-Up with Bar".
015100         05  FILLER              PIC X(16) VALUE "abdominals".
015200         05  FILLER              PIC 9(01) VALUE 1.
015300         05  FILLER              PIC X(12) VALUE "reformer".
015400         05  FILLER              PIC X(12) VALUE SPACES.
015500         05  FILLER              PIC X(12) VALUE SPACES.
015600         05  FILLER              PIC X(14) VALUE "intermediate".
015700         05  FILLER              PIC X(12) VALUE "2R".
015800         05  FILLER              PIC 9(02) VALUE 06.
015900         05  FILLER              PIC 9(03) VALUE 050.
016000     03  WS-EXER-BLK-12.
016100         05  FILLER              PIC X(24) VALUE
016200                 "ab_coordination".
016300         05  FILLER              PIC X(30) VALUE
016400                 "Coordination".
016500         05  FILLER              PIC X(16) VALUE "abdominals".
016600         05  FILLER              PIC 9(01) VALUE 1.
016700         05  FILLER              PIC X(12) VALUE "reformer".
016800         05  FILLER              PIC X(12) VALUE SPACES.
016900         05  FILLER              PIC X(12) VALUE SPACES.
017000         05  FILLER              PIC X(14) VALUE "advanced".
017100         05  FILLER              PIC X(12) VALUE "1R".
017200         05  FILLER              PIC 9(02) VALUE 08.
017300         05  FILLER              PIC 9(03) VALUE 055.
017400     03  WS-EXER-BLK-13.
017500         05  FILLER              PIC X(24) VALUE
017600                 "ab_criss_cross_trx".
017700         05  FILLER              PIC X(30) VALUE
017800                 "Criss-Cross".
017900         05  FILLER              PIC X(16) VALUE "abdominals".
018000         05  FILLER              PIC 9(01) VALUE 2.
018100         05  FILLER              PIC X(12) VALUE "trx".
018200         05  FILLER              PIC X(12) VALUE "mat".
018300         05  FILLER              PIC X(12) VALUE SPACES.
018400         05  FILLER              PIC X(14) VALUE "intermediate".
018500         05  FILLER              PIC X(12) VALUE SPACES.
018600         05  FILLER              PIC 9(02) VALUE 10.
018700         05  FILLER              PIC 9(03) VALUE 045.
018800     03  WS-EXER-BLK-14.
018900         05  FILLER              PIC X(24) VALUE
019000                 "ab_teaser_prep".
019100         05  FILLER              PIC X(30) VALUE
019200                 "Teaser Prep".
019300         05  FILLER              PIC X(16) VALUE "abdominals".
019400         05  FILLER              PIC 9(01) VALUE 2.
019500         05  FILLER              PIC X(12) VALUE "mat".
019600         05  FILLER              PIC X(12) VALUE "reformer".
019700         05  FILLER              PIC X(12) VALUE SPACES.
019800         05  FILLER              PIC X(14) VALUE "advanced".
019900         05  FILLER              PIC X(12) VALUE SPACES.
020000         05  FILLER              PIC 9(02) VALUE 06.
020100         05  FILLER              PIC 9(03) VALUE 050.
020200     03  WS-EXER-BLK-15.
020300         05  FILLER              PIC X(24) VALUE
020400                 "ab_tendon_stretch".
020500         05  FILLER              PIC X(30) VALUE
020600                 "Tendon Stretch".
020700         05  FILLER              PIC X(16) VALUE "abdominals".
020800         05  FILLER              PIC 9(01) VALUE 1.
020900         05  FILLER              PIC X(12) VALUE "reformer".
021000         05  FILLER              PIC X(12) VALUE SPACES.
021100         05  FILLER              PIC X(12) VALUE SPACES.
021200         05  FILLER              PIC X(14) VALUE "advanced_plus".
021300         05  FILLER              PIC X(12) VALUE "1R".
021400         05  FILLER              PIC 9(02) VALUE 06.
021500         05  FILLER              PIC 9(03) VALUE 045.
021600     03  WS-EXER-BLK-16.
021700         05  FILLER              PIC X(24) VALUE
021800                 "pl_elbow_plank_trx".
021900         05  FILLER              PIC X(30) VALUE
022000                 "Elbow Plank".
022100         05  FILLER              PIC X(16) VALUE "plank".
022200         05  FILLER              PIC 9(01) VALUE 2.
022300         05  FILLER              PIC X(12) VALUE "trx".
022400         05  FILLER              PIC X(12) VALUE "mat".
022500         05  FILLER              PIC X(12) VALUE SPACES.
022600         05  FILLER              PIC X(14) VALUE "beginner".
022700         05  FILLER              PIC X(12) VALUE SPACES.
022800         05  FILLER              PIC 9(02) VALUE 05.
022900         05  FILLER              PIC 9(03) VALUE 040.
023000     03  WS-EXER-BLK-17.
023100         05  FILLER              PIC X(24) VALUE
023200                 "pl_long_stretch".
023300         05  FILLER              PIC X(30) VALUE
023400                 "Long Stretch".
023500         05  FILLER              PIC X(16) VALUE "plank".
023600         05  FILLER              PIC 9(01) VALUE 1.
023700         05  FILLER              PIC X(12) VALUE "reformer".
023800         05  FILLER              PIC X(12) VALUE SPACES.
023900         05  FILLER              PIC X(12) VALUE SPACES.
024000         05  FILLER              PIC X(14) VALUE "intermediate".
024100         05  FILLER              PIC X(12) VALUE "2R".
024200         05  FILLER              PIC 9(02) VALUE 06.
024300         05  FILLER              PIC 9(03) VALUE 050.
024400     03  WS-EXER-BLK-18.
024500         05  FILLER              PIC X(24) VALUE
024600                 "pl_up_stretch".
024700         05  FILLER              PIC X(30) VALUE
024800                 "Up Stretch".
024900         05  FILLER              PIC X(16) VALUE "plank".
025000         05  FILLER              PIC 9(01) VALUE 1.
025100         05  FILLER              PIC X(12) VALUE "reformer".
025200         05  FILLER              PIC X(12) VALUE SPACES.
025300         05  FILLER              PIC X(12) VALUE SPACES.
025400         05  FILLER              PIC X(14) VALUE "advanced".
025500         05  FILLER              PIC X(12) VALUE "2R".
025600         05  FILLER              PIC 9(02) VALUE 06.
025700         05  FILLER              PIC 9(03) VALUE 055.
025800     03  WS-EXER-BLK-19.
025900         05  FILLER              PIC X(24) VALUE
026000                 "pl_down_stretch".
026100         05  FILLER              PIC X(30) VALUE
026200                 "Down Stretch".
026300         05  FILLER              PIC X(16) VALUE "plank".
026400         05  FILLER              PIC 9(01) VALUE 1.
026500         05  FILLER              PIC X(12) VALUE "reformer".
026600         05  FILLER              PIC X(12) VALUE SPACES.
026700         05  FILLER              PIC X(12) VALUE SPACES.
026800         05  FILLER              PIC X(14) VALUE "advanced_plus".
026900         05  FILLER              PIC X(12) VALUE "3R".
027000         05  FILLER              PIC 9(02) VALUE 06.
027100         05  FILLER              PIC 9(03) VALUE 055.
027200     03  WS-EXER-BLK-20.
027300         05  FILLER              PIC X(24) VALUE
027400                 "pl_plank_bosu".
027500         05  FILLER              PIC X(30) VALUE
027600                 "Plank with Bosu".
027700         05  FILLER              PIC X(16) VALUE "plank".
027800         05  FILLER              PIC 9(01) VALUE 2.
027900         05  FILLER              PIC X(12) VALUE "bosu".
028000         05  FILLER              PIC X(12) VALUE "mat".
028100         05  FILLER              PIC X(12) VALUE SPACES.
028200         05  FILLER              PIC X(14) VALUE "intermediate".
028300         05  FILLER              PIC X(12) VALUE SPACES.
028400         05  FILLER              PIC 9(02) VALUE 08.
028500         05  FILLER              PIC 9(03) VALUE 045.
028600     03  WS-EXER-BLK-21.
028700         05  FILLER              PIC X(24) VALUE
028800                 "ub_chest_expansion".
028900         05  FILLER              PIC X(30) VALUE
029000                 "Chest Expansion".
029100         05  FILLER              PIC X(16) VALUE "upper_body".
029200         05  FILLER              PIC 9(01) VALUE 2.
029300         05  FILLER              PIC X(12) VALUE "reformer".
029400         05  FILLER              PIC X(12) VALUE "chair".
029500         05  FILLER              PIC X(12) VALUE SPACES.
029600         05  FILLER              PIC X(14) VALUE "beginner".
029700         05  FILLER              PIC X(12) VALUE "2R".
029800         05  FILLER              PIC 9(02) VALUE 08.
029900         05  FILLER              PIC 9(03) VALUE 045.
030000     03  WS-EXER-BLK-22.
030100         05  FILLER              PIC X(24) VALUE
030200                 "ub_rowing_1".
030300         05  FILLER              PIC X(30) VALUE
030400                 "Rowing Series 1".
030500         05  FILLER              PIC X(16) VALUE "upper_body".
030600         05  FILLER              PIC 9(01) VALUE 1.
030700         05  FILLER              PIC X(12) VALUE "reformer".
030800         05  FILLER              PIC X(12) VALUE SPACES.
030900         05  FILLER              PIC X(12) VALUE SPACES.
031000         05  FILLER              PIC X(14) VALUE "intermediate".
031100         05  FILLER              PIC X(12) VALUE "1R+1B".
031200         05  FILLER              PIC 9(02) VALUE 08.
031300         05  FILLER              PIC 9(03) VALUE 055.
031400     03  WS-EXER-BLK-23.
031500         05  FILLER              PIC X(24) VALUE
031600                 "ub_rowing_2".
031700         05  FILLER              PIC X(30) VALUE
031800                 "Rowing Series 2".
031900         05  FILLER              PIC X(16) VALUE "upper_body".
032000         05  FILLER              PIC 9(01) VALUE 1.
032100         05  FILLER              PIC X(12) VALUE "reformer".
032200         05  FILLER              PIC X(12) VALUE SPACES.
032300         05  FILLER              PIC X(12) VALUE SPACES.
032400         05  FILLER              PIC X(14) VALUE "advanced".
032500         05  FILLER              PIC X(12) VALUE "1R".
032600         05  FILLER              PIC 9(02) VALUE 08.
032700         05  FILLER              PIC 9(03) VALUE 055.
032800     03  WS-EXER-BLK-24.
032900         05  FILLER              PIC X(24) VALUE
033000                 "ub_arm_circles_trx".
033100         05  FILLER              PIC X(30) VALUE
033200                 "Arm Circles".
033300         05  FILLER              PIC X(16) VALUE "upper_body".
033400         05  FILLER              PIC 9(01) VALUE 1.
033500         05  FILLER              PIC X(12) VALUE "trx".
033600         05  FILLER              PIC X(12) VALUE SPACES.
033700         05  FILLER              PIC X(12) VALUE SPACES.
033800         05  FILLER              PIC X(14) VALUE "beginner".
033900         05  FILLER              PIC X(12) VALUE SPACES.
034000         05  FILLER              PIC 9(02) VALUE 10.
034100         05  FILLER              PIC 9(03) VALUE 040.
034200     03  WS-EXER-BLK-25.
034300         05  FILLER              PIC X(24) VALUE
034400                 "ub_triceps_chair".
034500         05  FILLER              PIC X(30) VALUE
034600                 "Triceps Press".
034700         05  FILLER              PIC X(16) VALUE "upper_body".
034800         05  FILLER              PIC 9(01) VALUE 1.
034900         05  FILLER              PIC X(12) VALUE "chair".
035000         05  FILLER              PIC X(12) VALUE SPACES.
035100         05  FILLER              PIC X(12) VALUE SPACES.
035200         05  FILLER              PIC X(14) VALUE "intermediate".
035300         05  FILLER              PIC X(12) VALUE SPACES.
035400         05  FILLER              PIC 9(02) VALUE 08.
035500         05  FILLER              PIC 9(03) VALUE 045.
035600     03  WS-EXER-BLK-26.
035700         05  FILLER              PIC X(24) VALUE
035800                 "lb_leg_circles".
035900         05  FILLER              PIC X(30) VALUE
036000                 "Leg Circles".
036100         05  FILLER              PIC X(16) VALUE "lower_body".
036200         05  FILLER              PIC 9(01) VALUE 2.
036300         05  FILLER              PIC X(12) VALUE "reformer".
036400         05  FILLER              PIC X(12) VALUE "mat".
036500         05  FILLER              PIC X(12) VALUE SPACES.
036600         05  FILLER              PIC X(14) VALUE "beginner".
036700         05  FILLER              PIC X(12) VALUE "2R".
036800         05  FILLER              PIC 9(02) VALUE 08.
036900         05  FILLER              PIC 9(03) VALUE 045.
037000     03  WS-EXER-BLK-27.
037100         05  FILLER              PIC X(24) VALUE
037200                 "lb_chair_leg_press".
037300         05  FILLER              PIC X(30) VALUE
037400                 "Leg Press".
037500         05  FILLER              PIC X(16) VALUE "lower_body".
037600         05  FILLER              PIC 9(01) VALUE 1.
037700         05  FILLER              PIC X(12) VALUE "chair".
037800         05  FILLER              PIC X(12) VALUE SPACES.
037900         05  FILLER              PIC X(12) VALUE SPACES.
038000         05  FILLER              PIC X(14) VALUE "intermediate".
038100         05  FILLER              PIC X(12) VALUE SPACES.
038200         05  FILLER              PIC 9(02) VALUE 10.
038300         05  FILLER              PIC 9(03) VALUE 050.
038400     03  WS-EXER-BLK-28.
038500         05  FILLER              PIC X(24) VALUE
038600                 "lb_running".
038700         05  FILLER              PIC X(30) VALUE
038800                 "Running".
038900         05  FILLER              PIC X(16) VALUE "lower_body".
039000         05  FILLER              PIC 9(01) VALUE 1.
039100         05  FILLER              PIC X(12) VALUE "reformer".
039200         05  FILLER              PIC X(12) VALUE SPACES.
039300         05  FILLER              PIC X(12) VALUE SPACES.
039400         05  FILLER              PIC X(14) VALUE "advanced".
039500         05  FILLER              PIC X(12) VALUE "2R".
039600         05  FILLER              PIC 9(02) VALUE 10.
039700         05  FILLER              PIC 9(03) VALUE 050.
039800     03  WS-EXER-BLK-29.
039900         05  FILLER              PIC X(24) VALUE
040000                 "lb_side_splits".
040100         05  FILLER              PIC X(30) VALUE
040200                 "Side Splits".
040300         05  FILLER              PIC X(16) VALUE "lower_body".
040400         05  FILLER              PIC 9(01) VALUE 1.
040500         05  FILLER              PIC X(12) VALUE "reformer".
040600         05  FILLER              PIC X(12) VALUE SPACES.
040700         05  FILLER              PIC X(12) VALUE SPACES.
040800         05  FILLER              PIC X(14) VALUE "advanced_plus".
040900         05  FILLER              PIC X(12) VALUE "1R".
041000         05  FILLER              PIC 9(02) VALUE 06.
041100         05  FILLER              PIC 9(03) VALUE 055.
041200     03  WS-EXER-BLK-30.
041300         05  FILLER              PIC X(24) VALUE
041400                 "lb_bosu_squats".
041500         05  FILLER              PIC X(30) VALUE
041600                 "Squats on Bosu".
041700         05  FILLER              PIC X(16) VALUE "lower_body".
041800         05  FILLER              PIC 9(01) VALUE 1.
041900         05  FILLER              PIC X(12) VALUE "bosu".
042000         05  FILLER              PIC X(12) VALUE SPACES.
042100         05  FILLER              PIC X(12) VALUE SPACES.
042200         05  FILLER              PIC X(14) VALUE "beginner".
042300         05  FILLER              PIC X(12) VALUE SPACES.
042400         05  FILLER              PIC 9(02) VALUE 10.
042500         05  FILLER              PIC 9(03) VALUE 040.
042600     03  WS-EXER-BLK-31.
042700         05  FILLER              PIC X(24) VALUE
042800                 "ll_side_over_barrel".
042900         05  FILLER              PIC X(30) VALUE
043000                 "Side Over".
043100         05  FILLER              PIC X(16) VALUE "lateral_line".
043200         05  FILLER              PIC 9(01) VALUE 2.
043300         05  FILLER              PIC X(12) VALUE "barrel".
043400         05  FILLER              PIC X(12) VALUE "mat".
043500         05  FILLER              PIC X(12) VALUE SPACES.
043600         05  FILLER              PIC X(14) VALUE "intermediate".
043700         05  FILLER              PIC X(12) VALUE SPACES.
043800         05  FILLER              PIC 9(02) VALUE 06.
043900         05  FILLER              PIC 9(03) VALUE 050.
044000     03  WS-EXER-BLK-32.
044100         05  FILLER              PIC X(24) VALUE
044200                 "ll_mermaid_reformer".
044300         05  FILLER              PIC X(30) VALUE
044400                 "Mermaid".
044500         05  FILLER              PIC X(16) VALUE "lateral_line".
044600         05  FILLER              PIC 9(01) VALUE 1.
044700         05  FILLER              PIC X(12) VALUE "reformer".
044800         05  FILLER              PIC X(12) VALUE SPACES.
044900         05  FILLER              PIC X(12) VALUE SPACES.
045000         05  FILLER              PIC X(14) VALUE "beginner".
045100         05  FILLER              PIC X(12) VALUE "1R".
045200         05  FILLER              PIC 9(02) VALUE 06.
045300         05  FILLER              PIC 9(03) VALUE 045.
045400     03  WS-EXER-BLK-33.
045500         05  FILLER              PIC X(24) VALUE
045600                 "ll_side_kick_bosu".
045700         05  FILLER              PIC X(30) VALUE
045800                 "Side Kicks on Bosu".
045900         05  FILLER              PIC X(16) VALUE "lateral_line".
046000         05  FILLER              PIC 9(01) VALUE 1.
046100         05  FILLER              PIC X(12) VALUE "bosu".
046200         05  FILLER              PIC X(12) VALUE SPACES.
046300         05  FILLER              PIC X(12) VALUE SPACES.
046400         05  FILLER              PIC X(14) VALUE "advanced".
046500         05  FILLER              PIC X(12) VALUE SPACES.
046600         05  FILLER              PIC 9(02) VALUE 08.
046700         05  FILLER              PIC 9(03) VALUE 045.
046800     03  WS-EXER-BLK-34.
046900         05  FILLER              PIC X(24) VALUE
047000                 "ll_side_bend_chair".
047100         05  FILLER              PIC X(30) VALUE
047200                 "Side Bend".
047300         05  FILLER              PIC X(16) VALUE "lateral_line".
047400         05  FILLER              PIC 9(01) VALUE 1.
047500         05  FILLER              PIC X(12) VALUE "chair".
047600         05  FILLER              PIC X(12) VALUE SPACES.
047700         05  FILLER              PIC X(12) VALUE SPACES.
047800         05  FILLER              PIC X(14) VALUE "advanced_plus".
047900         05  FILLER              PIC X(12) VALUE SPACES.
048000         05  FILLER              PIC 9(02) VALUE 08.
048100         05  FILLER              PIC 9(03) VALUE 050.
048200     03  WS-EXER-BLK-35.
048300         05  FILLER              PIC X(24) VALUE
048400                 "pe_swan_barrel".
048500         05  FILLER              PIC X(30) VALUE
048600                 "Swan on Barrel".
048700         05  FILLER              PIC X(16) VALUE "prone_extension"
048800         05  FILLER              PIC 9(01) VALUE 2.
048900         05  FILLER              PIC X(12) VALUE "barrel".
049000         05  FILLER              PIC X(12) VALUE "mat".
049100         05  FILLER              PIC X(12) VALUE SPACES.
049200         05  FILLER              PIC X(14) VALUE "intermediate".
049300         05  FILLER              PIC X(12) VALUE SPACES.
049400         05  FILLER              PIC 9(02) VALUE 06.
049500         05  FILLER              PIC 9(03) VALUE 050.
049600     03  WS-EXER-BLK-36.
049700         05  FILLER              PIC X(24) VALUE
049800                 "pe_breaststroke".
049900         05  FILLER              PIC X(30) VALUE
050000                 "Breaststroke".
050100         05  FILLER              PIC X(16) VALUE "prone_extension"
050200         05  FILLER              PIC 9(01) VALUE 2.
050300         05  FILLER              PIC X(12) VALUE "mat".
050400         05  FILLER              PIC X(12) VALUE "reformer".
050500         05  FILLER              PIC X(12) VALUE SPACES.
050600         05  FILLER              PIC X(14) VALUE "advanced".
050700         05  FILLER              PIC X(12) VALUE "1R".
050800         05  FILLER              PIC 9(02) VALUE 08.
050900         05  FILLER              PIC 9(03) VALUE 050.
051000     03  WS-EXER-BLK-37.
051100         05  FILLER              PIC X(24) VALUE
051200                 "pe_pulling_straps_1".
051300         05  FILLER              PIC X(30) VALUE
051400                 "Pulling Straps 1".
051500         05  FILLER              PIC X(16) VALUE "prone_extension"
051600         05  FILLER              PIC 9(01) VALUE 1.
051700         05  FILLER              PIC X(12) VALUE "reformer".
051800         05  FILLER              PIC X(12) VALUE SPACES.
051900         05  FILLER              PIC X(12) VALUE SPACES.
052000         05  FILLER              PIC X(14) VALUE "beginner".
052100         05  FILLER              PIC X(12) VALUE "2R".
052200         05  FILLER              PIC 9(02) VALUE 08.
052300         05  FILLER              PIC 9(03) VALUE 045.
052400     03  WS-EXER-BLK-38.
052500         05  FILLER              PIC X(24) VALUE
052600                 "pe_pulling_straps_2".
052700         05  FILLER              PIC X(30) VALUE
052800                 "Pulling Straps 2".
052900         05  FILLER              PIC X(16) VALUE "prone_extension"
053000         05  FILLER              PIC 9(01) VALUE 1.
053100         05  FILLER              PIC X(12) VALUE "reformer".
053200         05  FILLER              PIC X(12) VALUE SPACES.
053300         05  FILLER              PIC X(12) VALUE SPACES.
053400         05  FILLER              PIC X(14) VALUE "advanced_plus".
053500         05  FILLER              PIC X(12) VALUE "1R".
053600         05  FILLER              PIC 9(02) VALUE 08.
053700         05  FILLER              PIC 9(03) VALUE 050.
053800     03  WS-EXER-BLK-39.
053900         05  FILLER              PIC X(24) VALUE
054000                 "fb_long_box_pull".
054100         05  FILLER              PIC X(30) VALUE
054200                 "Long Box Pulling Straps".
054300         05  FILLER              PIC X(16) VALUE "full_body".
054400         05  FILLER              PIC 9(01) VALUE 1.
054500         05  FILLER              PIC X(12) VALUE "reformer".
054600         05  FILLER              PIC X(12) VALUE SPACES.
054700         05  FILLER              PIC X(12) VALUE SPACES.
054800         05  FILLER              PIC X(14) VALUE "intermediate".
054900         05  FILLER              PIC X(12) VALUE "2R".
055000         05  FILLER              PIC 9(02) VALUE 08.
055100         05  FILLER              PIC 9(03) VALUE 055.
055200     03  WS-EXER-BLK-40.
055300         05  FILLER              PIC X(24) VALUE
055400                 "fb_control_balance".
055500         05  FILLER              PIC X(30) VALUE
055600                 "Control Balance".
055700         05  FILLER              PIC X(16) VALUE "full_body".
055800         05  FILLER              PIC 9(01) VALUE 1.
055900         05  FILLER              PIC X(12) VALUE "reformer".
056000         05  FILLER              PIC X(12) VALUE SPACES.
056100         05  FILLER              PIC X(12) VALUE SPACES.
056200         05  FILLER              PIC X(14) VALUE "advanced_plus".
056300         05  FILLER              PIC X(12) VALUE "1R".
056400         05  FILLER              PIC 9(02) VALUE 06.
056500         05  FILLER              PIC 9(03) VALUE 060.
056600     03  WS-EXER-BLK-41.
056700         05  FILLER              PIC X(24) VALUE
056800                 "fb_mountain_climber_trx".
056900         05  FILLER              PIC X(30) VALUE
057000                 "Mountain Climbers".
057100         05  FILLER              PIC X(16) VALUE "full_body".
057200         05  FILLER              PIC 9(01) VALUE 1.
057300         05  FILLER              PIC X(12) VALUE "trx".
057400         05  FILLER              PIC X(12) VALUE SPACES.
057500         05  FILLER              PIC X(12) VALUE SPACES.
057600         05  FILLER              PIC X(14) VALUE "beginner".
057700         05  FILLER              PIC X(12) VALUE SPACES.
057800         05  FILLER              PIC 9(02) VALUE 10.
057900         05  FILLER              PIC 9(03) VALUE 045.
058000     03  WS-EXER-BLK-42.
058100         05  FILLER              PIC X(24) VALUE
058200                 "fb_standing_bosu".
058300         05  FILLER              PIC X(30) VALUE
058400                 "Standing Balance".
058500         05  FILLER              PIC X(16) VALUE "full_body".
058600         05  FILLER              PIC 9(01) VALUE 1.
058700         05  FILLER              PIC X(12) VALUE "bosu".
058800         05  FILLER              PIC X(12) VALUE SPACES.
058900         05  FILLER              PIC X(12) VALUE SPACES.
059000         05  FILLER              PIC X(14) VALUE "advanced".
059100         05  FILLER              PIC X(12) VALUE SPACES.
059200         05  FILLER              PIC 9(02) VALUE 08.
059300         05  FILLER              PIC 9(03) VALUE 045.
059400     03  WS-EXER-BLK-43.
059500         05  FILLER              PIC X(24) VALUE
059600                 "fb_star".
059700         05  FILLER              PIC X(30) VALUE
059800                 "Star".
059900         05  FILLER              PIC X(16) VALUE "full_body".
060000         05  FILLER              PIC 9(01) VALUE 1.
060100         05  FILLER              PIC X(12) VALUE "reformer".
060200         05  FILLER              PIC X(12) VALUE SPACES.
060300         05  FILLER              PIC X(12) VALUE SPACES.
060400         05  FILLER              PIC X(14) VALUE "advanced".
060500         05  FILLER              PIC X(12) VALUE "1R".
060600         05  FILLER              PIC 9(02) VALUE 06.
060700         05  FILLER              PIC 9(03) VALUE 055.
060800     03  WS-EXER-BLK-44.
060900         05  FILLER              PIC X(24) VALUE
061000                 "st_spine_stretch_mat".
061100         05  FILLER              PIC X(30) VALUE
061200                 "Spine Stretch Forward".
061300         05  FILLER              PIC X(16) VALUE "stretch".
061400         05  FILLER              PIC 9(01) VALUE 2.
061500         05  FILLER              PIC X(12) VALUE "mat".
061600         05  FILLER              PIC X(12) VALUE "reformer".
061700         05  FILLER              PIC X(12) VALUE SPACES.
061800         05  FILLER              PIC X(14) VALUE "beginner".
061900         05  FILLER              PIC X(12) VALUE SPACES.
062000         05  FILLER              PIC 9(02) VALUE 04.
062100         05  FILLER              PIC 9(03) VALUE 040.
062200     03  WS-EXER-BLK-45.
062300         05  FILLER              PIC X(24) VALUE
062400                 "st_mermaid_barrel".
062500         05  FILLER              PIC X(30) VALUE
062600                 "Mermaid Stretch".
062700         05  FILLER              PIC X(16) VALUE "stretch".
062800         05  FILLER              PIC 9(01) VALUE 2.
062900         05  FILLER              PIC X(12) VALUE "barrel".
063000         05  FILLER              PIC X(12) VALUE "mat".
063100         05  FILLER              PIC X(12) VALUE SPACES.
063200         05  FILLER              PIC X(14) VALUE "intermediate".
063300         05  FILLER              PIC X(12) VALUE SPACES.
063400         05  FILLER              PIC 9(02) VALUE 04.
063500         05  FILLER              PIC 9(03) VALUE 040.
063600     03  WS-EXER-BLK-46.
063700         05  FILLER              PIC X(24) VALUE
063800                 "st_rest_position".
063900         05  FILLER              PIC X(30) VALUE
064000                 "Rest Position".
064100         05  FILLER              PIC X(16) VALUE "stretch".
064200         05  FILLER              PIC 9(01) VALUE 1.
064300         05  FILLER              PIC X(12) VALUE "reformer".
064400         05  FILLER              PIC X(12) VALUE SPACES.
064500         05  FILLER              PIC X(12) VALUE SPACES.
064600         05  FILLER              PIC X(14) VALUE "beginner".
064700         05  FILLER              PIC X(12) VALUE SPACES.
064800         05  FILLER              PIC 9(02) VALUE 02.
064900         05  FILLER              PIC 9(03) VALUE 030.
065000     03  WS-EXER-BLK-47.
065100         05  FILLER              PIC X(24) VALUE
065200                 "st_hip_flexor_barrel".
065300         05  FILLER              PIC X(30) VALUE
065400                 "Hip Flexor Stretch".
065500         05  FILLER              PIC X(16) VALUE "stretch".
065600         05  FILLER              PIC 9(01) VALUE 1.
065700         05  FILLER              PIC X(12) VALUE "barrel".
065800         05  FILLER              PIC X(12) VALUE SPACES.
065900         05  FILLER              PIC X(12) VALUE SPACES.
066000         05  FILLER              PIC X(14) VALUE "advanced".
066100         05  FILLER              PIC X(12) VALUE SPACES.
066200         05  FILLER              PIC 9(02) VALUE 04.
066300         05  FILLER              PIC 9(03) VALUE 040.
066400     03  WS-EXER-BLK-48.
066500         05  FILLER              PIC X(24) VALUE
066600                 "st_shoulder_stretch_trx".
066700         05  FILLER              PIC X(30) VALUE
066800                 "Shoulder Stretch".
066900         05  FILLER              PIC X(16) VALUE "stretch".
067000         05  FILLER              PIC 9(01) VALUE 2.
067100         05  FILLER              PIC X(12) VALUE "trx".
067200         05  FILLER              PIC X(12) VALUE "mat".
067300         05  FILLER              PIC X(12) VALUE SPACES.
067400         05  FILLER              PIC X(14) VALUE "intermediate".
067500         05  FILLER              PIC X(12) VALUE SPACES.
067600         05  FILLER              PIC 9(02) VALUE 04.
067700         05  FILLER              PIC 9(03) VALUE 035.
067800* table view over WS-EXER-CAT for indexed access during
067900* catalog filtering and section candidate selection.
068000 01  WS-EXER-TABLE REDEFINES WS-EXER-CAT.
068100     03  EX-ENTRY OCCURS 48 TIMES INDEXED BY EX-IDX.
068200         05  EX-ID               PIC X(24).
068300         05  EX-NAME             PIC X(30).
068400         05  EX-SECTION          PIC X(16).
068500         05  EX-EQUIP-COUNT      PIC 9(01).
068600         05  EX-EQUIP            PIC X(12) OCCURS 3 TIMES.
068700         05  EX-LEVEL            PIC X(14).
068800         05  EX-SPRING           PIC X(12).
068900         05  EX-REPS             PIC 9(02).
069000         05  EX-DURATION-SEC     PIC 9(03).
