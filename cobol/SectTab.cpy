000100* SEC-CLASS-SECTIONS -- the 10 sections of a class, in their
000200* canonical order.  first (Footwork) and last (Stretch) are
000300* fixed; the 8 in between are reordered by the section-order
000400* optimizer in ClassGen before a plan is built.
000500 01  WS-SECT-CAT.
000600     03  WS-SECT-BLK-01.
000700         05  FILLER              PIC X(16) VALUE
000800                 "footwork".
000900         05  FILLER              PIC X(24) VALUE
001000                 "Footwork".
001100         05  FILLER              PIC 9(02) VALUE 05.
001200     03  WS-SECT-BLK-02.
001300         05  FILLER              PIC X(16) VALUE
001400                 "bridges".
001500         05  FILLER              PIC X(24) VALUE
001600                 "Bridges".
001700         05  FILLER              PIC 9(02) VALUE 05.
001800     03  WS-SECT-BLK-03.
001900         05  FILLER              PIC X(16) VALUE
002000                 "abdominals".
002100         05  FILLER              PIC X(24) VALUE
002200                 "Abdominals".
002300         05  FILLER              PIC 9(02) VALUE 07.
002400     03  WS-SECT-BLK-04.
002500         05  FILLER              PIC X(16) VALUE
002600                 "plank".
002700         05  FILLER              PIC X(24) VALUE
002800                 "Plank".
002900         05  FILLER              PIC 9(02) VALUE 05.
003000     03  WS-SECT-BLK-05.
003100         05  FILLER              PIC X(16) VALUE
003200                 "upper_body".
003300         05  FILLER              PIC X(24) VALUE
003400                 "Upper Body".
003500         05  FILLER              PIC 9(02) VALUE 07.
003600     03  WS-SECT-BLK-06.
003700         05  FILLER              PIC X(16) VALUE
003800                 "lower_body".
003900         05  FILLER              PIC X(24) VALUE
004000                 "Lower Body".
004100         05  FILLER              PIC 9(02) VALUE 07.
004200     03  WS-SECT-BLK-07.
004300         05  FILLER              PIC X(16) VALUE
004400                 "lateral_line".
004500         05  FILLER              PIC X(24) VALUE
004600                 "Lateral Line".
004700         05  FILLER              PIC 9(02) VALUE 05.
004800     03  WS-SECT-BLK-08.
004900         05  FILLER              PIC X(16) VALUE
005000                 "prone_extension".
005100         05  FILLER              PIC X(24) VALUE
005200                 "Prone / Extension".
005300         05  FILLER              PIC 9(02) VALUE 05.
005400     03  WS-SECT-BLK-09.
005500         05  FILLER              PIC X(16) VALUE
005600                 "full_body".
005700         05  FILLER              PIC X(24) VALUE
005800                 "Full Body".
005900         05  FILLER              PIC 9(02) VALUE 05.
006000     03  WS-SECT-BLK-10.
006100         05  FILLER              PIC X(16) VALUE
006200                 "stretch".
006300         05  FILLER              PIC X(24) VALUE
006400                 "Stretch".
006500         05  FILLER              PIC 9(02) VALUE 05.
006600* table view over WS-SECT-CAT for indexed access by the
006700* section-order optimizer and the per-section report break.
006800 01  WS-SECT-TABLE REDEFINES WS-SECT-CAT.
006900     03  SECT-ENTRY OCCURS 10 TIMES INDEXED BY SECT-IDX.
007000         05  SEC-ID              PIC X(16).
007100         05  SEC-NAME            PIC X(24).
007200         05  SEC-TYPICAL-MINUTES  PIC 9(02).
