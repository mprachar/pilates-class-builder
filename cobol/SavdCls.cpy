000100* F-SAVDCLS-REC -- indexed saved-class store row, keyed on SC-ID.
000200* carries the embedded CP-CLASS-PLAN (copy ClsPlan) for the full
000300* plan as last saved; ClsStore re-resolves CP-LEVEL-NAME and
000400* rebuilds CP-FLOW from the stored sections on every Get, rather
000500* than trusting the stored copies, per the 2016 store-integrity
000600* fix (see ClsStore change log).
000700 01  F-SAVDCLS-REC.
000800     03  SC-ID                    PIC 9(05).
000900     03  SC-ACTIVE-FLAG           PIC X(01).
001000         88  SC-ACTIVE-FLAG-LIVE  VALUE "Y".
001100         88  SC-ACTIVE-FLAG-GONE  VALUE "N".
001200     03  SC-NAME                  PIC X(40).
001300     03  SC-DESCRIPTION           PIC X(80).
001400     03  SC-CREATED-AT            PIC X(19).
001500     03  SC-UPDATED-AT            PIC X(19).
001600     03  SC-PLAN-DATA.
001700         COPY ClsPlan.
001800     03  FILLER                   PIC X(04).
