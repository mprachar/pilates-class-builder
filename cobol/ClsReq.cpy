000100* CR-CLASS-REQUEST -- one class request per record on the class
000200* request input file read by ClassGen.  RQ-EQUIP carries up to 7
000300* allowed equipment ids; RQ-EQUIP-COUNT says how many are in use.
000400 01  CR-CLASS-REQUEST.
000500     03  RQ-DURATION-MINUTES      PIC 9(03).
000600     03  RQ-LEVEL                 PIC X(14).
000700     03  RQ-EQUIP-COUNT           PIC 9(01).
000800     03  RQ-EQUIP OCCURS 7 TIMES  PIC X(12).
000900     03  RQ-MAX-TRANSITIONS       PIC 9(02).
001000     03  FILLER                   PIC X(16).
