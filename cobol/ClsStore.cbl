000100* ClsStore -- interactive CRUD utility over the saved-class
000200* store.  save/get/list/update/delete against SAVDCLS.DAT, the
000300* instructor's library of previously generated class plans.
000400* Save and Update pull the plan body from PLANSTG.DAT, a
000500* one-record-per-plan staging file dropped there by whatever
000600* generator run produced the class; this program never builds
000700* a plan itself, it only persists and retrieves one that
000800* ClassGen already built.
000900*
001000* change log.
001100*    02/25/93  dlh  0046  original coding -- save/get/list/
001200*                         update/delete menu adapted from the
001300*                         employee index file utility.
001400*    11/18/94  rca  0054  delete changed from a physical
001500*                         DELETE to a soft deactivate --
001600*                         instructors kept asking for a class
001700*                         back after a fat-finger delete.
001800*    04/03/96  jtw  0062  look-for-all now sorted by last-
001900*                         updated descending instead of by id
002000*                         -- the front desk wants the newest
002100*                         work on top.
002200*    10/30/97  rca  0071  equipment-flow re-validation dropped
002300*                         from Get -- R5 is already proven at
002400*                         generation time and Get was rejecting
002500*                         perfectly good saved plans that
002600*                         merely predated a catalog change.
002700*    01/12/99  dlh  0081  Y2K -- SC-CREATED-AT and SC-UPDATED-
002800*                         AT widened off 2-digit years; stamps
002900*                         now carry a 4-digit year throughout.
003000*    07/06/00  rca  0089  advanced_plus level added; level-
003100*                         name lookup here widened to match.
003200*    03/22/03  jtw  0098  update option added -- previously a
003300*                         saved class could only be replaced
003400*                         by deleting and re-saving it whole.
003500*    06/11/08  dlh  0110  Get now reuses the same equipment-
003600*                         flow accumulation rule ClassGen uses
003700*                         at generation time, restated in-line
003800*                         here since this shop does not CALL
003900*                         between programs.
004000*    01/14/16  jtw  0134  store-integrity fix -- Get now always
004100*                         re-resolves the level name and
004200*                         rebuilds the equipment flow from the
004300*                         stored sections, never trusts the
004400*                         copies written at save time; too many
004500*                         saved plans had gone stale after a
004600*                         level-table edit.
004700        IDENTIFICATION DIVISION.
004800        PROGRAM-ID.  ClsStore.
004900        AUTHOR.  D. L. HALVORSEN.
005000        INSTALLATION.  STUDIO SYSTEMS GROUP.
005100        DATE-WRITTEN.  02/25/93.
005200        DATE-COMPILED.
005300        SECURITY.  UNCLASSIFIED.
005400 
005500        ENVIRONMENT DIVISION.
005600        CONFIGURATION SECTION.
005700        SPECIAL-NAMES.
005800            C01 IS TOP-OF-FORM
005900            SYMBOLIC CHARACTERS asterisk IS 43.
006000 
006100        INPUT-OUTPUT SECTION.
006200        FILE-CONTROL.
006300            SELECT OPTIONAL planstg-file ASSIGN TO ws-planstg-nm
006400                   ORGANIZATION IS SEQUENTIAL
006500                   FILE STATUS  IS fs-planstg.
006600 
006700            SELECT savdcls-file ASSIGN TO ws-savdcls-nm
006800                   ORGANIZATION IS INDEXED
006900                   ACCESS MODE  IS DYNAMIC
007000                   RECORD KEY   IS SC-ID
007100                   FILE STATUS  IS fs-savdcls.
007200 
007300        DATA DIVISION.
007400        FILE SECTION.
007500        FD  planstg-file
007600            LABEL RECORDS STANDARD.
007700        01  planstg-rec.
007800            03  PS-NAME                  PIC X(40).
007900            03  PS-DESCRIPTION           PIC X(80).
008000            03  PS-PLAN-BLOB             PIC X(11074).
008100            03  FILLER                   PIC X(04).
008200 
008300        FD  savdcls-file
008400            LABEL RECORDS STANDARD.
008500        COPY SavdCls.
008600 
008700* second record description over the same slot -- lets the plan
008800* body be moved as one blob instead of field by field when it is
008900* only passing through, unexamined, between stage and store.
009000        01  ws-f-savdcls-blob.
009100            03  FILLER                   PIC X(164).
009200            03  SC-PLAN-BLOB              PIC X(11074).
009300 
009400        WORKING-STORAGE SECTION.
009500        77  fs-planstg  PIC X(02)  VALUE SPACE.
009600            88  fs-planstg-ok  VALUE "00".
009700            88  fs-planstg-eof  VALUE "10".
009800        77  fs-savdcls  PIC X(02)  VALUE SPACE.
009900            88  fs-savdcls-ok  VALUE "00".
010000 
010100        77  ws-planstg-nm  PIC X(12)  VALUE
010200                    "PLANSTG.DAT".
010300        77  ws-savdcls-nm  PIC X(12)  VALUE
010400                    "SAVDCLS.DAT".
010500 
010600        77  ws-lookup-id    PIC 9(05)  VALUE ZEROES.
010700        77  ws-next-id      PIC 9(05)  COMP  VALUE ZEROES.
010800 
010900        78  cte-00  VALUE 0.
011000        78  cte-01  VALUE 1.
011100        78  cte-02  VALUE 2.
011200        78  cte-04  VALUE 4.
011300        78  cte-07  VALUE 7.
011400        78  cte-10  VALUE 10.
011500        78  cte-12  VALUE 12.
011600        78  cte-19  VALUE 19.
011700        78  cte-50  VALUE 50.
011800 
011900* level table, re-consulted on every Get per the 2016 fix above --
012000* the display name stamped into a saved plan is never trusted.
012100        COPY LevlTab.
012200 
012300        01  ws-environmental-variables.
012400            03  ws-realization-questions.
012500                05  ws-carry-out-sure    PIC A(01)  VALUE SPACE.
012600                    88  sw-carry-out-sure-Y
012700                        VALUES ARE "Y", "y".
012800                05  FILLER               PIC X(04).
012900 
013000            03  ws-file-indicators.
013100                05  ws-planstg-EOF       PIC A(01)  VALUE SPACE.
013200                    88  sw-planstg-EOF-Y  VALUE "Y".
013300                05  ws-class-found       PIC A(01)  VALUE SPACE.
013400                    88  sw-class-found-Y  VALUE "Y".
013500                05  ws-levl-not-found    PIC A(01)  VALUE SPACE.
013600                    88  sw-levl-not-found-Y  VALUE "Y".
013700                05  ws-flow-seen         PIC A(01)  VALUE SPACE.
013800                    88  sw-flow-seen-Y    VALUE "Y".
013900                05  ws-list-done         PIC A(01)  VALUE SPACE.
014000                    88  sw-list-done-Y    VALUE "Y".
014100                05  FILLER               PIC X(02).
014200 
014300            03  ws-menu-option           PIC 9(01)  VALUE ZERO.
014400                88  sw-menu-option-save                VALUE 1.
014500                88  sw-menu-option-delete               VALUE 2.
014600                88  sw-menu-option-update               VALUE 3.
014700                88  sw-menu-option-get                  VALUE 4.
014800                88  sw-menu-option-list                 VALUE 5.
014900                88  sw-menu-option-exit                 VALUE 6.
015000 
015100            03  ws-operation-class       PIC A(13)  VALUE SPACES.
015200                88  sw-operation-class-OPEN      VALUE "OPEN".
015300                88  sw-operation-class-READ      VALUE "READ".
015400                88  sw-operation-class-READNEXT
015500                        VALUE "READ NEXT".
015600                88  sw-operation-class-WRITE     VALUE "WRITE".
015700                88  sw-operation-class-REWRITE   VALUE "REWRITE".
015800                88  sw-operation-class-STARTLST
015900                        VALUE "START LAST".
016000 
016100        01  ws-scan-pointers.
016200            03  ws-flow-scan-idx   PIC 9(01)  COMP  VALUE ZEROES.
016300            03  ws-list-count      PIC 9(02)  COMP  VALUE ZEROES.
016400            03  ws-list-pos        PIC 9(02)  COMP  VALUE ZEROES.
016500            03  ws-sort-outer      PIC 9(02)  COMP  VALUE ZEROES.
016600            03  ws-sort-inner      PIC 9(02)  COMP  VALUE ZEROES.
016700            03  FILLER             PIC X(05).
016800 
016900        01  ws-flow-rebuild-area.
017000            03  ws-flow-current      PIC X(12)  VALUE SPACES.
017100            03  FILLER               PIC X(08).
017200 
017300* timestamp work fields -- the 2-digit years the original 1993
017400* coding used are long gone, per the 1999 Y2K entry above.
017500        01  ws-stamp-date-num   PIC 9(08)  VALUE ZEROES.
017600        01  ws-stamp-date-parts REDEFINES ws-stamp-date-num.
017700            03  ws-stamp-yyyy        PIC 9(04).
017800            03  ws-stamp-mm          PIC 9(02).
017900            03  ws-stamp-dd          PIC 9(02).
018000 
018100        01  ws-stamp-time-num   PIC 9(08)  VALUE ZEROES.
018200        01  ws-stamp-time-parts REDEFINES ws-stamp-time-num.
018300            03  ws-stamp-hh          PIC 9(02).
018400            03  ws-stamp-mi          PIC 9(02).
018500            03  ws-stamp-ss          PIC 9(02).
018600            03  ws-stamp-hs          PIC 9(02).
018700 
018800        01  ws-stamp-text       PIC X(19)  VALUE SPACES.
018900 
019000        01  ws-statistics-processed-records.
019100            03  ws-saved-count     PIC 9(04)  COMP  VALUE ZEROES.
019200            03  ws-retrieved-count PIC 9(04)  COMP  VALUE ZEROES.
019300            03  ws-listed-count    PIC 9(04)  COMP  VALUE ZEROES.
019400            03  ws-updated-count   PIC 9(04)  COMP  VALUE ZEROES.
019500            03  ws-deleted-count   PIC 9(04)  COMP  VALUE ZEROES.
019600            03  FILLER             PIC X(04).
019700 
019800* the front-desk listing -- up to 50 live classes, newest first
019900* (house note 04/03/96).  ws-list-temp borrows the same shape,
020000* under an LT- prefix, as the swap cell for the insertion sort.
020100        01  ws-list-area.
020200            03  ws-list-entry OCCURS cte-50 TIMES.
020300                05  LS-ID             PIC 9(05).
020400                05  LS-NAME           PIC X(40).
020500                05  LS-DESCRIPTION    PIC X(80).
020600                05  LS-DURATION       PIC 9(03).
020700                05  LS-LEVEL-NAME     PIC X(26).
020800                05  LS-TOTAL-EX       PIC 9(03).
020900                05  LS-TRANSITIONS    PIC 9(02).
021000                05  LS-CREATED        PIC X(19).
021100                05  LS-UPDATED        PIC X(19).
021200            03  FILLER                PIC X(04).
021300 
021400        01  ws-list-area-red REDEFINES ws-list-area.
021500            03  ws-list-blob          PIC X(9854).
021600 
021700        01  ws-list-temp.
021800            03  LT-ID                 PIC 9(05).
021900            03  LT-NAME               PIC X(40).
022000            03  LT-DESCRIPTION        PIC X(80).
022100            03  LT-DURATION           PIC 9(03).
022200            03  LT-LEVEL-NAME         PIC X(26).
022300            03  LT-TOTAL-EX           PIC 9(03).
022400            03  LT-TRANSITIONS        PIC 9(02).
022500            03  LT-CREATED            PIC X(19).
022600            03  LT-UPDATED            PIC X(19).
022700            03  FILLER                PIC X(04).
022800 
022900        PROCEDURE DIVISION.
023000        DECLARATIVES.
023100        File-Handler SECTION.
023200            USE AFTER ERROR PROCEDURE ON savdcls-file.
023300        000000-status-check.
023400            DISPLAY SPACE
023500            DISPLAY "+---+----+---+----+---+----+---+"
023600            DISPLAY "|   File status information.   |"
023700            DISPLAY "+---+----+---+----+---+----+---+"
023800            DISPLAY "| " asterisk " File Name   : ["
023900                                    ws-savdcls-nm "]."
024000            DISPLAY "| " asterisk " Operation   : ["
024100                                    ws-operation-class "]."
024200            DISPLAY "| " asterisk " Status Code : ["
024300                                    fs-savdcls "]."
024400            DISPLAY "+---+----+---+----+---+----+---+"
024500            DISPLAY "Press the ENTER key to continue..."
024600               WITH NO ADVANCING
024700            ACCEPT OMITTED.
024800        END DECLARATIVES.
024900 
025000        MAIN-PARAGRAPH.
025100            PERFORM 100000-start-begin-program
025200               THRU 100000-finish-begin-program
025300 
025400            PERFORM 200000-start-process-menu
025500               THRU 200000-finish-process-menu
025600              UNTIL sw-menu-option-exit
025700 
025800            PERFORM 300000-start-end-program
025900               THRU 300000-finish-end-program
026000 
026100            STOP RUN.
026200 
026300        100000-start-begin-program.
026400            DISPLAY "+---+----+---+----+---+----+----+"
026500            DISPLAY "| Pilates saved-class store.    |"
026600            DISPLAY "+---+----+---+----+---+----+----+"
026700 
026800            SET sw-operation-class-OPEN  TO TRUE
026900            OPEN I-O savdcls-file
027000 
027100            PERFORM 110000-start-find-next-id
027200               THRU 110000-finish-find-next-id
027300 
027400            OPEN INPUT planstg-file
027500            IF NOT fs-planstg-ok
027600                DISPLAY "PLANSTG OPEN STATUS " fs-planstg
027700                MOVE "Y" TO ws-planstg-EOF
027800            ELSE
027900                PERFORM 115000-start-read-one-stage-plan
028000                   THRU 115000-finish-read-one-stage-plan
028100            END-IF.
028200        100000-finish-begin-program.
028300            EXIT.
028400 
028500* high-key probe -- positions at the last record on file (if any)
028600* so a fresh save never collides with an id already in use.
028700        110000-start-find-next-id.
028800            MOVE cte-01 TO ws-next-id
028900            SET sw-operation-class-STARTLST  TO TRUE
029000            START savdcls-file LAST
029100                INVALID KEY
029200                    MOVE cte-01 TO ws-next-id
029300                NOT INVALID KEY
029400                    SET sw-operation-class-READNEXT  TO TRUE
029500                    READ savdcls-file NEXT RECORD
029600                        AT END
029700                            MOVE cte-01 TO ws-next-id
029800                        NOT AT END
029900                            MOVE SC-ID TO ws-next-id
030000                            ADD cte-01 TO ws-next-id
030100                    END-READ
030200            END-START.
030300        110000-finish-find-next-id.
030400            EXIT.
030500 
030600        115000-start-read-one-stage-plan.
030700            READ planstg-file
030800                AT END
030900                    MOVE "Y" TO ws-planstg-EOF
031000                NOT AT END
031100                    MOVE "N" TO ws-planstg-EOF
031200            END-READ.
031300        115000-finish-read-one-stage-plan.
031400            EXIT.
031500 
031600        200000-start-process-menu.
031700            MOVE ZERO TO ws-menu-option
031800            PERFORM 210000-start-option-menu-display
031900               THRU 210000-finish-option-menu-display
032000 
032100            PERFORM 220000-start-validate-selected-menu-option
032200               THRU 220000-finish-validate-selected-menu-option.
032300        200000-finish-process-menu.
032400            EXIT.
032500 
032600        210000-start-option-menu-display.
032700            DISPLAY SPACE
032800            DISPLAY "+-------------------------------------+"
032900            DISPLAY "|     Saved-class store -- menu.       |"
033000            DISPLAY "+-------------------------------------+"
033100            DISPLAY "| [1] Save the staged plan.            |"
033200            DISPLAY "| [2] Delete a class.                  |"
033300            DISPLAY "| [3] Update a class from the stage.   |"
033400            DISPLAY "| [4] Get a class.                     |"
033500            DISPLAY "| [5] List all classes.                |"
033600            DISPLAY "| [6] Exit.                             |"
033700            DISPLAY "+-------------------------------------+"
033800            DISPLAY "Enter your option: " WITH NO ADVANCING
033900            ACCEPT ws-menu-option.
034000        210000-finish-option-menu-display.
034100            EXIT.
034200 
034300        220000-start-validate-selected-menu-option.
034400            EVALUATE TRUE
034500                WHEN sw-menu-option-save
034600                    PERFORM 221000-start-save-a-class
034700                       THRU 221000-finish-save-a-class
034800                WHEN sw-menu-option-delete
034900                    PERFORM 222000-start-delete-a-class
035000                       THRU 222000-finish-delete-a-class
035100                WHEN sw-menu-option-update
035200                    PERFORM 223000-start-update-a-class
035300                       THRU 223000-finish-update-a-class
035400                WHEN sw-menu-option-get
035500                    PERFORM 224000-start-look-for-one-class
035600                       THRU 224000-finish-look-for-one-class
035700                WHEN sw-menu-option-list
035800                    PERFORM 225000-start-look-for-all-classes
035900                       THRU 225000-finish-look-for-all-classes
036000                WHEN sw-menu-option-exit
036100                    DISPLAY "Exiting the saved-class store..."
036200                WHEN OTHER
036300                    DISPLAY "Invalid menu option -- try again."
036400            END-EVALUATE.
036500        220000-finish-validate-selected-menu-option.
036600            EXIT.
036700 
036800        220100-start-capture-class-id.
036900            DISPLAY "Enter the class id: " WITH NO ADVANCING
037000            ACCEPT ws-lookup-id.
037100        220100-finish-capture-class-id.
037200            EXIT.
037300 
037400        220200-start-find-class.
037500            MOVE ws-lookup-id TO SC-ID
037600            SET sw-operation-class-READ  TO TRUE
037700            READ savdcls-file
037800                KEY IS SC-ID
037900                INVALID KEY
038000                    MOVE "N" TO ws-class-found
038100                NOT INVALID KEY
038200                    IF SC-ACTIVE-FLAG-GONE
038300                        MOVE "N" TO ws-class-found
038400                    ELSE
038500                        MOVE "Y" TO ws-class-found
038600                    END-IF
038700            END-READ.
038800        220200-finish-find-class.
038900            EXIT.
039000 
039100* R10 -- assign the next id, default name/description, stamp
039200* both timestamps, and write the whole staged plan in one go.
039300        221000-start-save-a-class.
039400            IF sw-planstg-EOF-Y
039500                DISPLAY "No staged plan available -- nothing to "
039600                        "save."
039700            ELSE
039800                PERFORM 221100-start-apply-new-plan-defaults
039900                   THRU 221100-finish-apply-new-plan-defaults
040000                PERFORM 221200-start-stamp-new-timestamps
040100                   THRU 221200-finish-stamp-new-timestamps
040200                MOVE ws-next-id TO SC-ID
040300                ADD cte-01 TO ws-next-id
040400                SET SC-ACTIVE-FLAG-LIVE TO TRUE
040500                MOVE PS-PLAN-BLOB TO SC-PLAN-BLOB
040600                PERFORM 221300-start-write-class
040700                   THRU 221300-finish-write-class
040800                PERFORM 115000-start-read-one-stage-plan
040900                   THRU 115000-finish-read-one-stage-plan
041000            END-IF.
041100        221000-finish-save-a-class.
041200            EXIT.
041300 
041400        221100-start-apply-new-plan-defaults.
041500            IF PS-NAME = SPACES
041600                MOVE "Untitled Class" TO SC-NAME
041700            ELSE
041800                MOVE PS-NAME TO SC-NAME
041900            END-IF
042000            MOVE PS-DESCRIPTION TO SC-DESCRIPTION.
042100        221100-finish-apply-new-plan-defaults.
042200            EXIT.
042300 
042400        221200-start-stamp-new-timestamps.
042500            PERFORM 221210-start-build-timestamp-text
042600               THRU 221210-finish-build-timestamp-text
042700            MOVE ws-stamp-text TO SC-CREATED-AT
042800            MOVE ws-stamp-text TO SC-UPDATED-AT.
042900        221200-finish-stamp-new-timestamps.
043000            EXIT.
043100 
043200        221210-start-build-timestamp-text.
043300            ACCEPT ws-stamp-date-num FROM DATE YYYYMMDD
043400            ACCEPT ws-stamp-time-num FROM TIME
043500            STRING ws-stamp-yyyy     DELIMITED BY SIZE
043600                   "-"               DELIMITED BY SIZE
043700                   ws-stamp-mm       DELIMITED BY SIZE
043800                   "-"               DELIMITED BY SIZE
043900                   ws-stamp-dd       DELIMITED BY SIZE
044000                   " "               DELIMITED BY SIZE
044100                   ws-stamp-hh       DELIMITED BY SIZE
044200                   ":"               DELIMITED BY SIZE
044300                   ws-stamp-mi       DELIMITED BY SIZE
044400                   ":"               DELIMITED BY SIZE
044500                   ws-stamp-ss       DELIMITED BY SIZE
044600              INTO ws-stamp-text
044700            END-STRING.
044800        221210-finish-build-timestamp-text.
044900            EXIT.
045000 
045100        221300-start-write-class.
045200            SET sw-operation-class-WRITE  TO TRUE
045300            WRITE F-SAVDCLS-REC
045400                INVALID KEY
045500                    DISPLAY "Save failed, status " fs-savdcls
045600                NOT INVALID KEY
045700                    ADD cte-01 TO ws-saved-count
045800                    DISPLAY "Saved as class id " SC-ID "."
045900            END-WRITE.
046000        221300-finish-write-class.
046100            EXIT.
046200 
046300* R -- delete is a soft deactivate, never a physical DELETE, per
046400* the 1994 house note above.
046500        222000-start-delete-a-class.
046600            PERFORM 220100-start-capture-class-id
046700               THRU 220100-finish-capture-class-id
046800            PERFORM 220200-start-find-class
046900               THRU 220200-finish-find-class
047000            IF sw-class-found-Y
047100                PERFORM 222100-start-confirm-delete
047200                   THRU 222100-finish-confirm-delete
047300                IF sw-carry-out-sure-Y
047400                    SET SC-ACTIVE-FLAG-GONE TO TRUE
047500                    PERFORM 222200-start-rewrite-deleted
047600                       THRU 222200-finish-rewrite-deleted
047700                ELSE
047800                    DISPLAY "Delete cancelled."
047900                END-IF
048000            ELSE
048100                DISPLAY "Class not on file."
048200            END-IF.
048300        222000-finish-delete-a-class.
048400            EXIT.
048500 
048600        222100-start-confirm-delete.
048700            DISPLAY "Delete class " SC-ID " -- " SC-NAME
048800                    " -- are you sure (Y/N)? " WITH NO ADVANCING
048900            ACCEPT ws-carry-out-sure.
049000        222100-finish-confirm-delete.
049100            EXIT.
049200 
049300        222200-start-rewrite-deleted.
049400            SET sw-operation-class-REWRITE  TO TRUE
049500            REWRITE F-SAVDCLS-REC
049600                INVALID KEY
049700                    DISPLAY "Delete failed, status " fs-savdcls
049800                NOT INVALID KEY
049900                    ADD cte-01 TO ws-deleted-count
050000                    DISPLAY "Class " SC-ID " deactivated."
050100            END-REWRITE.
050200        222200-finish-rewrite-deleted.
050300            EXIT.
050400 
050500* R11 -- replace sections/totals/transitions from the stage,
050600* optionally replace name/description, refresh SC-UPDATED-AT.
050700        223000-start-update-a-class.
050800            PERFORM 220100-start-capture-class-id
050900               THRU 220100-finish-capture-class-id
051000            PERFORM 220200-start-find-class
051100               THRU 220200-finish-find-class
051200            IF sw-class-found-Y
051300                IF sw-planstg-EOF-Y
051400                    DISPLAY "No staged plan to apply -- update "
051500                            "aborted."
051600                ELSE
051700                    PERFORM 223100-start-apply-update-fields
051800                       THRU 223100-finish-apply-update-fields
051900                    PERFORM 223200-start-stamp-updated-timestamp
052000                       THRU 223200-finish-stamp-updated-timestamp
052100                    PERFORM 223300-start-rewrite-class
052200                       THRU 223300-finish-rewrite-class
052300                    PERFORM 115000-start-read-one-stage-plan
052400                       THRU 115000-finish-read-one-stage-plan
052500                END-IF
052600            ELSE
052700                DISPLAY "Class not on file -- nothing updated."
052800            END-IF.
052900        223000-finish-update-a-class.
053000            EXIT.
053100 
053200        223100-start-apply-update-fields.
053300            IF PS-NAME NOT = SPACES
053400                MOVE PS-NAME TO SC-NAME
053500            END-IF
053600            IF PS-DESCRIPTION NOT = SPACES
053700                MOVE PS-DESCRIPTION TO SC-DESCRIPTION
053800            END-IF
053900            MOVE PS-PLAN-BLOB TO SC-PLAN-BLOB.
054000        223100-finish-apply-update-fields.
054100            EXIT.
054200 
054300        223200-start-stamp-updated-timestamp.
054400            PERFORM 221210-start-build-timestamp-text
054500               THRU 221210-finish-build-timestamp-text
054600            MOVE ws-stamp-text TO SC-UPDATED-AT.
054700        223200-finish-stamp-updated-timestamp.
054800            EXIT.
054900 
055000        223300-start-rewrite-class.
055100            SET sw-operation-class-REWRITE  TO TRUE
055200            REWRITE F-SAVDCLS-REC
055300                INVALID KEY
055400                    DISPLAY "Update failed, status " fs-savdcls
055500                NOT INVALID KEY
055600                    ADD cte-01 TO ws-updated-count
055700                    DISPLAY "Class " SC-ID " updated."
055800            END-REWRITE.
055900        223300-finish-rewrite-class.
056000            EXIT.
056100 
056200* Get -- level name and equipment flow are rebuilt here every
056300* time, never taken on faith from what was written at save time.
056400        224000-start-look-for-one-class.
056500            PERFORM 220100-start-capture-class-id
056600               THRU 220100-finish-capture-class-id
056700            PERFORM 220200-start-find-class
056800               THRU 220200-finish-find-class
056900            IF sw-class-found-Y
057000                PERFORM 224100-start-resolve-level-name
057100                   THRU 224100-finish-resolve-level-name
057200                PERFORM 224200-start-rebuild-equip-flow
057300                   THRU 224200-finish-rebuild-equip-flow
057400                PERFORM 224300-start-display-class
057500                   THRU 224300-finish-display-class
057600                ADD cte-01 TO ws-retrieved-count
057700            ELSE
057800                DISPLAY "Class not on file."
057900            END-IF.
058000        224000-finish-look-for-one-class.
058100            EXIT.
058200 
058300        224100-start-resolve-level-name.
058400            MOVE "Y" TO ws-levl-not-found
058500            PERFORM 224110-start-compare-one-level
058600               THRU 224110-finish-compare-one-level
058700               VARYING LEVL-IDX FROM 1 BY 1
058800                  UNTIL LEVL-IDX > cte-04
058900                     OR NOT sw-levl-not-found-Y.
059000        224100-finish-resolve-level-name.
059100            EXIT.
059200 
059300        224110-start-compare-one-level.
059400            IF LVL-ID (LEVL-IDX) = CP-LEVEL
059500                MOVE LVL-NAME (LEVL-IDX) TO CP-LEVEL-NAME
059600                MOVE "N" TO ws-levl-not-found
059700            END-IF.
059800        224110-finish-compare-one-level.
059900            EXIT.
060000 
060100        224200-start-rebuild-equip-flow.
060200            MOVE cte-00 TO CP-FLOW-COUNT
060300            MOVE SPACES TO ws-flow-current
060400            PERFORM 224210-start-scan-one-section
060500               THRU 224210-finish-scan-one-section
060600               VARYING CP-SECT-IDX FROM 1 BY 1
060700                  UNTIL CP-SECT-IDX > CP-SECTION-COUNT.
060800        224200-finish-rebuild-equip-flow.
060900            EXIT.
061000 
061100        224210-start-scan-one-section.
061200            PERFORM 224220-start-scan-one-exercise
061300               THRU 224220-finish-scan-one-exercise
061400               VARYING CP-EXE-IDX FROM 1 BY 1
061500                  UNTIL CP-EXE-IDX > CPS-EX-COUNT (CP-SECT-IDX).
061600        224210-finish-scan-one-section.
061700            EXIT.
061800 
061900        224220-start-scan-one-exercise.
062000            IF CPSE-EQUIPMENT (CP-SECT-IDX, CP-EXE-IDX)
062100                  NOT = ws-flow-current
062200                PERFORM 224230-start-check-flow-seen
062300                   THRU 224230-finish-check-flow-seen
062400                IF NOT sw-flow-seen-Y
062500                    ADD cte-01 TO CP-FLOW-COUNT
062600                    MOVE CPSE-EQUIPMENT (CP-SECT-IDX, CP-EXE-IDX)
062700                      TO CP-FLOW (CP-FLOW-COUNT)
062800                END-IF
062900                MOVE CPSE-EQUIPMENT (CP-SECT-IDX, CP-EXE-IDX)
063000                  TO ws-flow-current
063100            END-IF.
063200        224220-finish-scan-one-exercise.
063300            EXIT.
063400 
063500        224230-start-check-flow-seen.
063600            MOVE "N" TO ws-flow-seen
063700            PERFORM 224231-start-compare-one-flow-slot
063800               THRU 224231-finish-compare-one-flow-slot
063900               VARYING ws-flow-scan-idx FROM 1 BY 1
064000                  UNTIL ws-flow-scan-idx > CP-FLOW-COUNT
064100                     OR sw-flow-seen-Y.
064200        224230-finish-check-flow-seen.
064300            EXIT.
064400 
064500        224231-start-compare-one-flow-slot.
064600            IF CP-FLOW (ws-flow-scan-idx)
064700                  = CPSE-EQUIPMENT (CP-SECT-IDX, CP-EXE-IDX)
064800                MOVE "Y" TO ws-flow-seen
064900            END-IF.
065000        224231-finish-compare-one-flow-slot.
065100            EXIT.
065200 
065300        224300-start-display-class.
065400            DISPLAY SPACE
065500            DISPLAY "+-------------------------------------+"
065600            DISPLAY "| Class " SC-ID "  -- " SC-NAME
065700            DISPLAY "| " SC-DESCRIPTION
065800            DISPLAY "| Level       : " CP-LEVEL-NAME
065900            DISPLAY "| Duration    : " CP-DURATION-MINUTES
066000                    " minutes."
066100            DISPLAY "| Exercises   : " CP-TOTAL-EXERCISES
066200            DISPLAY "| Transitions : " CP-TRANSITIONS
066300                    " of " CP-MAX-TRANSITIONS " allowed."
066400            DISPLAY "| Created     : " SC-CREATED-AT
066500            DISPLAY "| Updated     : " SC-UPDATED-AT
066600            DISPLAY "+-------------------------------------+"
066700            DISPLAY "| Equipment flow (" CP-FLOW-COUNT
066800                    " distinct):"
066900            PERFORM 224310-start-print-one-flow-slot
067000               THRU 224310-finish-print-one-flow-slot
067100               VARYING ws-flow-scan-idx FROM 1 BY 1
067200                  UNTIL ws-flow-scan-idx > CP-FLOW-COUNT
067300            DISPLAY "+-------------------------------------+".
067400        224300-finish-display-class.
067500            EXIT.
067600 
067700        224310-start-print-one-flow-slot.
067800            DISPLAY "|   " ws-flow-scan-idx ". "
067900                    CP-FLOW (ws-flow-scan-idx).
068000        224310-finish-print-one-flow-slot.
068100            EXIT.
068200 
068300        225000-start-look-for-all-classes.
068400            PERFORM 225100-start-load-listing-table
068500               THRU 225100-finish-load-listing-table
068600            IF ws-list-count > cte-00
068700                IF ws-list-count > cte-01
068800                    PERFORM 225200-start-sort-listing
068900                       THRU 225200-finish-sort-listing
069000                END-IF
069100                PERFORM 225300-start-print-listing
069200                   THRU 225300-finish-print-listing
069300                ADD ws-list-count TO ws-listed-count
069400            ELSE
069500                DISPLAY "No saved classes on file."
069600            END-IF.
069700        225000-finish-look-for-all-classes.
069800            EXIT.
069900 
070000        225100-start-load-listing-table.
070100            MOVE cte-00 TO ws-list-count
070200            MOVE SPACES TO ws-list-blob
070300            MOVE "N" TO ws-list-done
070400            SET sw-operation-class-STARTLST  TO TRUE
070500            START savdcls-file FIRST
070600                INVALID KEY
070700                    MOVE "Y" TO ws-list-done
070800                    DISPLAY "No saved classes on file."
070900            END-START
071000            PERFORM 225110-start-collect-one-class
071100               THRU 225110-finish-collect-one-class
071200               UNTIL sw-list-done-Y.
071300        225100-finish-load-listing-table.
071400            EXIT.
071500 
071600        225110-start-collect-one-class.
071700            SET sw-operation-class-READNEXT  TO TRUE
071800            READ savdcls-file NEXT RECORD
071900                AT END
072000                    MOVE "Y" TO ws-list-done
072100                NOT AT END
072200                    IF SC-ACTIVE-FLAG-LIVE
072300                       AND ws-list-count < cte-50
072400                        ADD cte-01 TO ws-list-count
072500                        PERFORM 225120-start-fill-one-list-row
072600                           THRU 225120-finish-fill-one-list-row
072700                    END-IF
072800            END-READ.
072900        225110-finish-collect-one-class.
073000            EXIT.
073100 
073200        225120-start-fill-one-list-row.
073300            MOVE SC-ID           TO LS-ID (ws-list-count)
073400            MOVE SC-NAME         TO LS-NAME (ws-list-count)
073500            MOVE SC-DESCRIPTION  TO LS-DESCRIPTION (ws-list-count)
073600            MOVE CP-DURATION-MINUTES
073700                                  TO LS-DURATION (ws-list-count)
073800            MOVE CP-LEVEL-NAME   TO LS-LEVEL-NAME (ws-list-count)
073900            MOVE CP-TOTAL-EXERCISES
074000                                  TO LS-TOTAL-EX (ws-list-count)
074100            MOVE CP-TRANSITIONS  TO LS-TRANSITIONS (ws-list-count)
074200            MOVE SC-CREATED-AT   TO LS-CREATED (ws-list-count)
074300            MOVE SC-UPDATED-AT   TO LS-UPDATED (ws-list-count).
074400        225120-finish-fill-one-list-row.
074500            EXIT.
074600 
074700        225200-start-sort-listing.
074800            PERFORM 225210-start-sort-one-position
074900               THRU 225210-finish-sort-one-position
075000               VARYING ws-sort-outer FROM cte-02 BY cte-01
075100                  UNTIL ws-sort-outer > ws-list-count.
075200        225200-finish-sort-listing.
075300            EXIT.
075400 
075500* insertion sort, newest-updated first, ties broken by the higher
075600* id -- same idiom as the catalog sorts, worked descending.
075700        225210-start-sort-one-position.
075800            MOVE ws-list-entry (ws-sort-outer) TO ws-list-temp
075900            MOVE ws-sort-outer TO ws-sort-inner
076000            PERFORM 225220-start-shift-one-position
076100               THRU 225220-finish-shift-one-position
076200               UNTIL ws-sort-inner < cte-02
076300                  OR LS-UPDATED (ws-sort-inner - cte-01)
076400                        > LT-UPDATED
076500                  OR ( LS-UPDATED (ws-sort-inner - cte-01)
076600                           = LT-UPDATED
076700                       AND LS-ID (ws-sort-inner - cte-01)
076800                             > LT-ID )
076900            MOVE ws-list-temp TO ws-list-entry (ws-sort-inner).
077000        225210-finish-sort-one-position.
077100            EXIT.
077200 
077300        225220-start-shift-one-position.
077400            MOVE ws-list-entry (ws-sort-inner - cte-01)
077500              TO ws-list-entry (ws-sort-inner)
077600            SUBTRACT cte-01 FROM ws-sort-inner.
077700        225220-finish-shift-one-position.
077800            EXIT.
077900 
078000        225300-start-print-listing.
078100            DISPLAY SPACE
078200            DISPLAY "+-------------------------------------+"
078300            DISPLAY "|   Saved classes, newest updated first |"
078400            DISPLAY "+-------------------------------------+"
078500            PERFORM 225310-start-print-one-row
078600               THRU 225310-finish-print-one-row
078700               VARYING ws-list-pos FROM 1 BY 1
078800                  UNTIL ws-list-pos > ws-list-count
078900            DISPLAY "+-------------------------------------+".
079000        225300-finish-print-listing.
079100            EXIT.
079200 
079300        225310-start-print-one-row.
079400            DISPLAY "| " LS-ID (ws-list-pos) " "
079500                    LS-NAME (ws-list-pos) " "
079600                    LS-LEVEL-NAME (ws-list-pos)
079700            DISPLAY "|     updated " LS-UPDATED (ws-list-pos)
079800                    "  exercises " LS-TOTAL-EX (ws-list-pos)
079900                    "  transitions " LS-TRANSITIONS (ws-list-pos).
080000        225310-finish-print-one-row.
080100            EXIT.
080200 
080300        300000-start-end-program.
080400            CLOSE savdcls-file
080500            IF fs-planstg-ok OR fs-planstg-eof
080600                CLOSE planstg-file
080700            END-IF
080800 
080900            DISPLAY SPACE
081000            DISPLAY "+-------------------------------------+"
081100            DISPLAY "| Saved-class store -- session totals. |"
081200            DISPLAY "+-------------------------------------+"
081300            DISPLAY "| Saved     : " ws-saved-count
081400            DISPLAY "| Retrieved : " ws-retrieved-count
081500            DISPLAY "| Listed    : " ws-listed-count
081600            DISPLAY "| Updated   : " ws-updated-count
081700            DISPLAY "| Deactivated : " ws-deleted-count
081800            DISPLAY "+-------------------------------------+".
081900        300000-finish-end-program.
082000            EXIT.
082100 
082200        END PROGRAM ClsStore.
