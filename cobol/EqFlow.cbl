000100* EqFlow -- stand-alone proof of the studio's equipment-
000200* contiguity rule.  operator keys in the sequence of
000300* equipment used by the exercises of a trial class, one
000400* code per prompt, ended by typing END; the program reports
000500* whether the sequence is valid and, if not, where it first
000600* breaks the rule, plus the first-use equipment flow built
000700* up to that point.  kept separate from the class generator
000800* so the rule can be proved against a hand-built sequence
000900* without running a full class-request file through it.
001000*
001100* change log.
001200*    06/02/91  rca  0032  original coding -- split out of the
001300*                          class generator so the equipment-
001400*                          contiguity check could be run
001500*                          stand-alone against a trial
001600*                          sequence.
001700*    02/25/93  dlh  0046  spring-setting dropped from the
001800*                          scan -- this check is equipment-
001900*                          only, per instructor committee
002000*                          ruling.
002100*    04/03/96  jtw  0062  bosu and trx added to the
002200*                          equipment domain table.
002300*    10/30/97  rca  0071  barrel added to the equipment
002400*                          domain table.
002500*    01/12/99  dlh  0082  Y2K -- run-date stamp on the
002600*                          banner widened to a 4-digit year.
002700*    07/06/00  rca  0089  sequence limit raised to 120
002800*                          entries to match the generator's
002900*                          10-section, 12-exercise ceiling.
003000*    03/22/03  jtw  0098  first-seen/most-recent bookkeeping
003100*                          reworked to match the generator's
003200*                          own valid-equipment computation
003300*                          exactly.
003400        IDENTIFICATION DIVISION.
003500        PROGRAM-ID.  EqFlow.
003600        AUTHOR.  R. C. ANDRADE.
003700        INSTALLATION.  STUDIO SYSTEMS GROUP.
003800        DATE-WRITTEN.  06/02/91.
003900        DATE-COMPILED.
004000        SECURITY.  UNCLASSIFIED.
004100 
004200        ENVIRONMENT DIVISION.
004300        CONFIGURATION SECTION.
004400        SPECIAL-NAMES.
004500            C01 IS TOP-OF-FORM.
004600 
004700        DATA DIVISION.
004800        WORKING-STORAGE SECTION.
004900        78  cte-00  VALUE 0.
005000        78  cte-01  VALUE 1.
005100        78  cte-07  VALUE 7.
005200        78  cte-120  VALUE 120.
005300 
005400* the seven pieces of equipment the studio owns, used only
005500* to reject a mistyped code before it reaches the scan.
005600        01  ws-equip-domain-tbl.
005700            05  FILLER  PIC X(12)  VALUE "reformer".
005800            05  FILLER  PIC X(12)  VALUE "chair".
005900            05  FILLER  PIC X(12)  VALUE "springboard".
006000            05  FILLER  PIC X(12)  VALUE "mat".
006100            05  FILLER  PIC X(12)  VALUE "trx".
006200            05  FILLER  PIC X(12)  VALUE "bosu".
006300            05  FILLER  PIC X(12)  VALUE "barrel".
006400        01  ws-equip-domain-red  REDEFINES
006500                    ws-equip-domain-tbl.
006600            05  EQD-NAME  OCCURS cte-07 TIMES
006700                    INDEXED BY EQD-IDX  PIC X(12).
006800 
006900* the distinct-equipment-in-first-use-order flow, same
007000* shape as CP-FLOW-COUNT/CP-FLOW in the class-plan record
007100* so a sequence proved here matches what the generator
007200* would itself build.
007300        01  ws-flow-area.
007400            05  ws-flow-count  PIC 9(01)  COMP
007500                    VALUE ZEROES.
007600            05  ws-flow-seq  PIC X(12)
007700                    OCCURS cte-07 TIMES.
007800            05  FILLER  PIC X(07).
007900 
008000* the operator-entered trial sequence, up to 120 entries --
008100* the same ceiling as 10 sections of 12 exercises apiece.
008200        01  ws-input-seq-area.
008300            05  ws-input-count  PIC 9(03)  COMP
008400                    VALUE ZEROES.
008500            05  ws-input-tbl.
008600                07  ws-input-entry  PIC X(12)
008700                        OCCURS cte-120 TIMES.
008800            05  FILLER  PIC X(05).
008900        01  ws-input-tbl-red  REDEFINES ws-input-tbl.
009000            05  ws-input-tbl-blob  PIC X(1440).
009100 
009200        01  ws-run-date-num  PIC 9(08)  VALUE ZEROES.
009300        01  ws-run-date-parts  REDEFINES ws-run-date-num.
009400            05  ws-run-date-yyyy  PIC 9(04).
009500            05  ws-run-date-mm    PIC 9(02).
009600            05  ws-run-date-dd    PIC 9(02).
009700 
009800        01  ws-environmental-variables.
009900            03  ws-scan-switches.
010000                05  ws-entry-code  PIC X(12)
010100                        VALUE SPACES.
010200                05  ws-current-equip  PIC X(12)
010300                        VALUE SPACES.
010400                05  ws-continue-resp  PIC A(01)
010500                        VALUE SPACE.
010600                05  ws-input-done  PIC A(01)  VALUE SPACE.
010700                    88  sw-input-done-Y  VALUE "Y".
010800                05  ws-seq-valid  PIC A(01)  VALUE "Y".
010900                    88  sw-seq-valid-Y  VALUE "Y".
011000                05  ws-domain-ok  PIC A(01)  VALUE SPACE.
011100                    88  sw-domain-ok-Y  VALUE "Y".
011200                05  FILLER  PIC X(04).
011300 
011400            03  ws-scan-pointers.
011500                05  ws-scan-idx  PIC 9(03)  COMP
011600                        VALUE ZEROES.
011700                05  ws-flow-pos  PIC 9(01)  COMP
011800                        VALUE ZEROES.
011900                05  ws-violation-pos  PIC 9(03)  COMP
012000                        VALUE ZEROES.
012100                05  FILLER  PIC X(05).
012200 
012300        77  ws-run-done  PIC A(01)  VALUE SPACE.
012400            88  sw-run-done-Y  VALUE "Y".
012500        77  ws-runs-completed  PIC 9(03)  COMP
012600                VALUE ZEROES.
012700 
012800        PROCEDURE DIVISION.
012900        MAIN-PARAGRAPH.
013000            PERFORM 100000-start-begin-program
013100               THRU 100000-finish-begin-program.
013200            PERFORM 300000-start-process-one-sequence
013300               THRU 300000-finish-process-one-sequence
013400               UNTIL sw-run-done-Y.
013500            PERFORM 500000-start-end-program
013600               THRU 500000-finish-end-program.
013700            STOP RUN.
013800 
013900*  ---------------------------------------------------------
014000*  100000  BANNER AND RUN-DATE STAMP.
014100*  ---------------------------------------------------------
014200        100000-start-begin-program.
014300            DISPLAY "+===========================+".
014400            DISPLAY "|  EQFLOW -- EQUIPMENT FLOW |".
014500            DISPLAY "|  CONTIGUITY CHECK (R5)    |".
014600            DISPLAY "+===========================+".
014700            ACCEPT ws-run-date-num FROM DATE YYYYMMDD.
014800            DISPLAY "RUN DATE " ws-run-date-yyyy "-"
014900                    ws-run-date-mm "-" ws-run-date-dd.
015000        100000-finish-begin-program.
015100            EXIT.
015200 
015300*  ---------------------------------------------------------
015400*  300000  ONE TRIAL SEQUENCE -- READ IT, SCAN IT, SHOW THE
015500*  RESULT, AND ASK WHETHER TO GO AGAIN.
015600*  ---------------------------------------------------------
015700        300000-start-process-one-sequence.
015800            DISPLAY "VALIDATE A TRIAL SEQUENCE (Y/N)? "
015900                WITH NO ADVANCING.
016000            ACCEPT ws-continue-resp.
016100            IF ws-continue-resp NOT = "Y"
016200           AND ws-continue-resp NOT = "y"
016300                MOVE "Y" TO ws-run-done
016400            ELSE
016500                PERFORM 110000-start-read-sequence
016600                   THRU 110000-finish-read-sequence
016700                PERFORM 200000-start-validate-equip-flow
016800                   THRU 200000-finish-validate-equip-flow
016900                ADD cte-01 TO ws-runs-completed
017000            END-IF.
017100        300000-finish-process-one-sequence.
017200            EXIT.
017300 
017400        110000-start-read-sequence.
017500            MOVE cte-00 TO ws-input-count.
017600            MOVE SPACES TO ws-input-tbl-blob.
017700            MOVE SPACE TO ws-input-done.
017800            DISPLAY "ENTER EQUIPMENT CODES ONE PER".
017900            DISPLAY "PROMPT; TYPE END WHEN DONE.".
018000            PERFORM 120000-start-read-one-code
018100               THRU 120000-finish-read-one-code
018200               UNTIL sw-input-done-Y
018300                  OR ws-input-count > cte-120.
018400        110000-finish-read-sequence.
018500            EXIT.
018600 
018700        120000-start-read-one-code.
018800            DISPLAY "  EQUIPMENT CODE: "
018900                WITH NO ADVANCING.
019000            ACCEPT ws-entry-code.
019100            IF ws-entry-code = "END"
019200           OR ws-entry-code = "end"
019300                MOVE "Y" TO ws-input-done
019400            ELSE
019500                PERFORM 130000-start-check-domain
019600                   THRU 130000-finish-check-domain
019700                IF sw-domain-ok-Y
019800                    ADD cte-01 TO ws-input-count
019900                    MOVE ws-entry-code
020000                      TO ws-input-entry (ws-input-count)
020100                ELSE
020200                    DISPLAY "  NOT A STUDIO EQUIPMENT"
020300                            " CODE, IGNORED."
020400                END-IF
020500            END-IF.
020600        120000-finish-read-one-code.
020700            EXIT.
020800 
020900        130000-start-check-domain.
021000            MOVE SPACE TO ws-domain-ok.
021100            PERFORM 130100-start-compare-one-domain
021200               THRU 130100-finish-compare-one-domain
021300               VARYING EQD-IDX FROM 1 BY 1
021400               UNTIL EQD-IDX > cte-07
021500                  OR sw-domain-ok-Y.
021600        130000-finish-check-domain.
021700            EXIT.
021800 
021900        130100-start-compare-one-domain.
022000            IF ws-entry-code = EQD-NAME (EQD-IDX)
022100                MOVE "Y" TO ws-domain-ok
022200            END-IF.
022300        130100-finish-compare-one-domain.
022400            EXIT.
022500 
022600*  ---------------------------------------------------------
022700*  200000  R5 -- SCAN THE TRIAL SEQUENCE.  A PIECE OF
022800*  EQUIPMENT THAT IS NOT THE MOST-RECENT ONE IN USE, AND
022900*  HAS ALREADY BEEN LEFT BEHIND, FAILS THE CLASS'S
023000*  CONTIGUITY RULE.
023100*  ---------------------------------------------------------
023200        200000-start-validate-equip-flow.
023300            MOVE cte-00 TO ws-flow-count.
023400            MOVE cte-00 TO ws-violation-pos.
023500            MOVE SPACES TO ws-current-equip.
023600            MOVE "Y" TO ws-seq-valid.
023700            PERFORM 210000-start-check-one-entry
023800               THRU 210000-finish-check-one-entry
023900               VARYING ws-scan-idx FROM 1 BY 1
024000               UNTIL ws-scan-idx > ws-input-count
024100                  OR NOT sw-seq-valid-Y.
024200            PERFORM 220000-start-print-result
024300               THRU 220000-finish-print-result.
024400        200000-finish-validate-equip-flow.
024500            EXIT.
024600 
024700        210000-start-check-one-entry.
024800            IF ws-input-entry (ws-scan-idx)
024900                 = ws-current-equip
025000                GO TO 210000-finish-check-one-entry
025100            END-IF.
025200            PERFORM 211000-start-check-seen-before
025300               THRU 211000-finish-check-seen-before.
025400            IF sw-seq-valid-Y
025500                MOVE ws-input-entry (ws-scan-idx)
025600                  TO ws-current-equip
025700                ADD cte-01 TO ws-flow-count
025800                MOVE ws-current-equip
025900                  TO ws-flow-seq (ws-flow-count)
026000            ELSE
026100                MOVE ws-scan-idx TO ws-violation-pos
026200            END-IF.
026300        210000-finish-check-one-entry.
026400            EXIT.
026500 
026600        211000-start-check-seen-before.
026700            MOVE "Y" TO ws-seq-valid.
026800            PERFORM 211100-start-compare-one-flow-slot
026900               THRU 211100-finish-compare-one-flow-slot
027000               VARYING ws-flow-pos FROM 1 BY 1
027100               UNTIL ws-flow-pos > ws-flow-count
027200                  OR NOT sw-seq-valid-Y.
027300        211000-finish-check-seen-before.
027400            EXIT.
027500 
027600        211100-start-compare-one-flow-slot.
027700            IF ws-input-entry (ws-scan-idx)
027800                 = ws-flow-seq (ws-flow-pos)
027900                MOVE SPACE TO ws-seq-valid
028000            END-IF.
028100        211100-finish-compare-one-flow-slot.
028200            EXIT.
028300 
028400        220000-start-print-result.
028500            IF sw-seq-valid-Y
028600                DISPLAY "RESULT: VALID -- FLOW OK."
028700            ELSE
028800                DISPLAY "RESULT: INVALID."
028900                DISPLAY "  BROKEN AT ENTRY "
029000                        ws-violation-pos
029100                DISPLAY "  EQUIPMENT "
029200                        ws-input-entry (ws-violation-pos)
029300            END-IF.
029400            DISPLAY "FLOW, FIRST-USE ORDER:".
029500            PERFORM 221000-start-print-one-flow-slot
029600               THRU 221000-finish-print-one-flow-slot
029700               VARYING ws-flow-pos FROM 1 BY 1
029800               UNTIL ws-flow-pos > ws-flow-count.
029900        220000-finish-print-result.
030000            EXIT.
030100 
030200        221000-start-print-one-flow-slot.
030300            DISPLAY "  " ws-flow-pos ". "
030400                    ws-flow-seq (ws-flow-pos).
030500        221000-finish-print-one-flow-slot.
030600            EXIT.
030700 
030800*  ---------------------------------------------------------
030900*  500000  END OF RUN.
031000*  ---------------------------------------------------------
031100        500000-start-end-program.
031200            DISPLAY "SEQUENCES VALIDATED: "
031300                    ws-runs-completed.
031400        500000-finish-end-program.
031500            EXIT.
031600 
031700        END PROGRAM EqFlow.
