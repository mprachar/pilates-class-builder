000100* CP-CLASS-PLAN -- the assembled class: the request echoed back,
000200* the running totals the generator accumulates (exercises,
000300* transitions, equipment flow), and the ordered section/exercise
000400* detail the class-plan report and the saved-class store both
000500* read.  CP-SECTION holds up to 10 emitted sections; each carries
000600* up to 12 selected exercises in CPSE.  level numbers start at 05
000700* so this copybook can nest under either an FD record (SavdCls)
000800* or a plain 01-level work area (ClassGen).
000900 05  CP-CLASS-PLAN.
001000     07  CP-HEADER.
001100         09  CP-DURATION-MINUTES     PIC 9(03).
001200         09  CP-LEVEL                PIC X(14).
001300         09  CP-LEVEL-NAME           PIC X(26).
001400         09  CP-EQUIP-COUNT          PIC 9(01).
001500         09  CP-EQUIP OCCURS 7 TIMES PIC X(12).
001600         09  CP-TOTAL-EXERCISES      PIC 9(03).
001700         09  CP-TRANSITIONS          PIC 9(02).
001800         09  CP-MAX-TRANSITIONS      PIC 9(02).
001900         09  CP-FLOW-COUNT           PIC 9(01).
002000         09  CP-FLOW OCCURS 7 TIMES  PIC X(12).
002100         09  CP-SECTION-COUNT        PIC 9(02).
002200         09  FILLER                  PIC X(12).
002300     07  CP-SECTION OCCURS 10 TIMES INDEXED BY CP-SECT-IDX.
002400         09  CPS-ID                  PIC X(16).
002500         09  CPS-NAME                PIC X(24).
002600         09  CPS-ORDER               PIC 9(02).
002700         09  CPS-ALLOC-MINUTES       PIC 9(03)V9.
002800         09  CPS-EX-COUNT            PIC 9(02).
002900         09  FILLER                  PIC X(04).
003000         09  CPSE OCCURS 12 TIMES INDEXED BY CP-EXE-IDX.
003100             11  CPSE-ID             PIC X(24).
003200             11  CPSE-NAME           PIC X(30).
003300             11  CPSE-EQUIPMENT      PIC X(12).
003400             11  CPSE-SPRING         PIC X(12).
003500             11  CPSE-REPS           PIC 9(02).
003600             11  CPSE-DURATION-SEC   PIC 9(03).
003700             11  FILLER              PIC X(03).
