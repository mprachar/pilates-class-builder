000100* LVL-EXPERIENCE-LEVELS -- the 4 instructor / class levels.
000200* LVL-REP-MULT is carried for historical parity with the
000300* old rep-count tables and is not applied by ClassGen.
000400 01  WS-LEVL-CAT.
000500     03  WS-LEVL-BLK-01.
000600         05  FILLER              PIC X(14) VALUE "beginner".
000700         05  FILLER              PIC X(26) VALUE
000800                 "Beginner (Level 1.0)".
000900         05  FILLER              PIC 9V9   VALUE 1.0.
001000         05  FILLER              PIC 9V99  VALUE 1.20.
001100         05  FILLER              PIC 9V99  VALUE 0.80.
001200         05  FILLER              PIC 9(02) VALUE 05.
001300     03  WS-LEVL-BLK-02.
001400         05  FILLER              PIC X(14) VALUE "intermediate".
001500         05  FILLER              PIC X(26) VALUE
001600                 "Intermediate (Level 1.5)".
001700         05  FILLER              PIC 9V9   VALUE 1.5.
001800         05  FILLER              PIC 9V99  VALUE 1.00.
001900         05  FILLER              PIC 9V99  VALUE 1.00.
002000         05  FILLER              PIC 9(02) VALUE 08.
002100     03  WS-LEVL-BLK-03.
002200         05  FILLER              PIC X(14) VALUE "advanced".
002300         05  FILLER              PIC X(26) VALUE
002400                 "Advanced (Level 2.0)".
002500         05  FILLER              PIC 9V9   VALUE 2.0.
002600         05  FILLER              PIC 9V99  VALUE 0.85.
002700         05  FILLER              PIC 9V99  VALUE 1.15.
002800         05  FILLER              PIC 9(02) VALUE 12.
002900     03  WS-LEVL-BLK-04.
003000         05  FILLER              PIC X(14) VALUE "advanced_plus".
003100         05  FILLER              PIC X(26) VALUE
003200                 "Advanced+ (Level 2.5)".
003300         05  FILLER              PIC 9V9   VALUE 2.5.
003400         05  FILLER              PIC 9V99  VALUE 0.75.
003500         05  FILLER              PIC 9V99  VALUE 1.25.
003600         05  FILLER              PIC 9(02) VALUE 16.
003700* table view over WS-LEVL-CAT for indexed access when
003800* resolving a request's level id or re-resolving a saved
003900* class's level display name.
004000 01  WS-LEVL-TABLE REDEFINES WS-LEVL-CAT.
004100     03  LEVL-ENTRY OCCURS 4 TIMES INDEXED BY LEVL-IDX.
004200         05  LVL-ID              PIC X(14).
004300         05  LVL-NAME            PIC X(26).
004400         05  LVL-NUM             PIC 9V9.
004500         05  LVL-REP-MULT        PIC 9V99.
004600         05  LVL-EXCOUNT-MULT    PIC 9V99.
004700         05  LVL-MAX-TRANSITIONS PIC 9(02).
