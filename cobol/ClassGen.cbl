000100* ClassGen -- batch Pilates class-plan generator.
000200* reads one class request per record from CLASSREQ, builds the
000300* ordered class plan (section order, exercise selection, time and
000400* transition accounting) and prints the class-plan report to
000500* CLSRPT, one plan per request, until end of file.
000600*
000700* change log.
000800*    03/14/87  jtw  0001  original coding -- footwork/stretch
000900*                          fixed, 8 middle sections, reformer
001000*                          only catalog.
001100*    09/02/88  jtw  0014  added chair and springboard to the
001200*                          equipment domain; catalog grown to
001300*                          48 rows.
001400*    05/19/90  rca  0022  section-order optimizer added --
001500*                          equipment usage was bouncing between
001600*                          sections.
001700*    11/07/91  rca  0031  transition cap now comes from the
001800*                          level table instead of a flat
001900*                          constant.
002000*    02/25/93  dlh  0045  spring-setting transitions now
002100*                          counted alongside equipment
002200*                          transitions, per instructor
002300*                          committee request.
002400*    08/18/94  dlh  0052  time-scale arithmetic carried to 4
002500*                          decimal places -- rounding at the
002600*                          minute level was starving the later
002700*                          sections.
002800*    04/03/96  jtw  0061  bosu and trx added to the equipment
002900*                          domain.
003000*    10/30/97  rca  0070  barrel added; prone/extension and
003100*                          lateral line sections split out of
003200*                          full body.
003300*    01/12/99  dlh  0081  Y2K -- timestamps on the saved-class
003400*                          store moved off 2-digit years; no
003500*                          date fields live in this program but
003600*                          the report heading's DATE-COMPILED
003700*                          stamp was checked.
003800*    07/06/00  rca  0088  advanced_plus level added as level
003900*                          2.5.
004000*    03/22/03  jtw  0097  candidate ordering made deterministic
004100*                          -- sort by spring-setting text, ties
004200*                          by catalog order; random shuffle
004300*                          retired.
004400*    06/11/08  dlh  0110  equipment-flow accumulation moved out
004500*                          of the report paragraphs and into
004600*                          the selection loop so ClsStore can
004700*                          reuse the same rule when it rebuilds
004800*                          a saved plan.
004900*    09/14/12  jtw  0121  run date/time stamped to the console
005000*                          at start-up -- operators running a
005100*                          late batch wanted it on the screen,
005200*                          not just in the job log.
005300        IDENTIFICATION DIVISION.
005400        PROGRAM-ID.  ClassGen.
005500        AUTHOR.  J. T. WALLACH.
005600        INSTALLATION.  STUDIO SYSTEMS GROUP.
005700        DATE-WRITTEN.  03/14/87.
005800        DATE-COMPILED.
005900        SECURITY.  UNCLASSIFIED.
006000 
006100        ENVIRONMENT DIVISION.
006200        CONFIGURATION SECTION.
006300        SPECIAL-NAMES.
006400            C01 IS TOP-OF-FORM.
006500 
006600        INPUT-OUTPUT SECTION.
006700        FILE-CONTROL.
006800            SELECT OPTIONAL classreq-file ASSIGN TO ws-classreq-nm
006900                   ORGANIZATION IS LINE SEQUENTIAL
007000                   FILE STATUS  IS fs-classreq.
007100 
007200            SELECT clsrpt-file  ASSIGN TO ws-clsrpt-nm
007300                   ORGANIZATION IS LINE SEQUENTIAL
007400                   FILE STATUS  IS fs-clsrpt.
007500 
007600        DATA DIVISION.
007700        FILE SECTION.
007800        FD  classreq-file
007900            LABEL RECORDS STANDARD.
008000        COPY ClsReq.
008100 
008200        FD  clsrpt-file
008300            LABEL RECORDS STANDARD.
008400        01  clsrpt-rec  PIC X(132).
008500 
008600        WORKING-STORAGE SECTION.
008700        77  fs-classreq  PIC X(02)  VALUE SPACE.
008800            88  fs-classreq-ok  VALUE "00".
008900            88  fs-classreq-eof  VALUE "10".
009000        77  fs-clsrpt  PIC X(02)  VALUE SPACE.
009100            88  fs-clsrpt-ok  VALUE "00".
009200 
009300        77  ws-classreq-nm  PIC X(12)  VALUE
009400                    "CLASSREQ.DAT".
009500        77  ws-clsrpt-nm  PIC X(12)  VALUE
009600                    "CLSRPT.PRT".
009700 
009800        78  cte-00  VALUE 0.
009900        78  cte-01  VALUE 1.
010000        78  cte-02  VALUE 2.
010100        78  cte-03  VALUE 3.
010200        78  cte-04  VALUE 4.
010300        78  cte-07  VALUE 7.
010400        78  cte-08  VALUE 8.
010500        78  cte-09  VALUE 9.
010600        78  cte-10  VALUE 10.
010700        78  cte-12  VALUE 12.
010800        78  cte-48  VALUE 48.
010900        78  cte-56  VALUE 56.
011000        78  cte-60  VALUE 60.
011100 
011200* catalog / section / level tables, fixed at studio install time.
011300        COPY ExerTab.
011400        COPY SectTab.
011500        COPY LevlTab.
011600 
011700* the class plan under construction; mirrors the CP-CLASS-PLAN
011800* layout shared with ClsStore so a plan can be handed to the
011900* store program unchanged.
012000        01  WS-CLASS-PLAN-AREA.
012100            COPY ClsPlan.
012200            03  FILLER  PIC X(04).
012300 
012400        01  ws-environmental-variables.
012500            03  ws-file-indicators.
012600                05  ws-classreq-EOF  PIC A(01)  VALUE SPACE.
012700                    88  sw-classreq-EOF-Y  VALUE "Y".
012800                05  ws-requests-read  PIC 9(05)  COMP
012900                    VALUE ZEROES.
013000                05  FILLER  PIC X(04).
013100 
013200            03  ws-level-resolution.
013300                05  ws-levl-found-idx  PIC 9(02)  COMP
013400                    VALUE ZEROES.
013500                    88  sw-levl-not-found  VALUE ZEROES.
013600                05  ws-trans-cap  PIC 9(02)  COMP
013700                    VALUE ZEROES.
013800                05  ws-target-level-rank  PIC 9V9  VALUE ZEROES.
013900                05  ws-ex-level-rank  PIC 9V9  VALUE ZEROES.
014000                05  FILLER  PIC X(04).
014100 
014200            03  ws-time-arithmetic.
014300                05  ws-time-scale  PIC 9(02)V9(06) COMP-3
014400                    VALUE ZEROES.
014500                05  ws-section-minutes  PIC 9(05)V9(06) COMP-3
014600                    VALUE ZEROES.
014700                05  ws-section-seconds  PIC 9(07)V9(06) COMP-3
014800                    VALUE ZEROES.
014900                05  ws-remaining-time  PIC S9(07)V9(06) COMP-3
015000                    VALUE ZEROES.
015100                05  ws-alloc-minutes-rnd PIC 9(03)V9 VALUE ZEROES.
015200                05  FILLER  PIC X(04).
015300 
015400* ws-ordered-sect holds the 10 sections in final emission order --
015500* footwork first, the 8 flexible sections as reordered by the
015600* section-order optimizer, stretch last.
015700        01  ws-ordered-sect-tbl.
015800            03  ws-ordered-sect OCCURS 10 TIMES
015900                    INDEXED BY ws-ord-idx.
016000                05  ws-ord-sect-idx  PIC 9(02)  COMP
016100                    VALUE ZEROES.
016200            03  FILLER  PIC X(04).
016300 
016400* redefinition of the ordered-section table used while the
016500* optimizer is still grouping -- same storage, read as a flat
016600* numeric array for the stable descending sort in 422000.
016700        01  ws-ordered-sect-red REDEFINES ws-ordered-sect-tbl.
016800            03  ws-ord-sect-idx-flat  PIC 9(02)  COMP
016900                    OCCURS 10 TIMES.
017000 
017100* section-order optimizer working tables (U2 / R3 / R4).
017200        01  ws-optimizer-vars.
017300            03  ws-flex-primary OCCURS 8 TIMES
017400                    INDEXED BY ws-flex-idx.
017500                05  ws-flex-primary-equip PIC X(12) VALUE SPACES.
017600                05  ws-flex-has-primary  PIC A(01)  VALUE "N".
017700                    88  sw-flex-has-primary  VALUE "Y".
017800                05  FILLER  PIC X(02).
017900 
018000            03  ws-equip-count-tbl OCCURS 7 TIMES
018100                    INDEXED BY ws-eqct-idx.
018200                05  ws-eqct-equip  PIC X(12)  VALUE SPACES.
018300                05  ws-eqct-count  PIC 9(03)  COMP
018400                    VALUE ZEROES.
018500                05  FILLER  PIC X(02).
018600 
018700            03  ws-group-tbl OCCURS 8 TIMES
018800                    INDEXED BY ws-grp-idx.
018900                05  ws-group-key  PIC X(12)  VALUE SPACES.
019000                05  ws-group-count  PIC 9(02)  COMP
019100                    VALUE ZEROES.
019200                05  ws-group-first-sect  PIC 9(02)  COMP
019300                    VALUE ZEROES.
019400                05  FILLER  PIC X(02).
019500            03  ws-group-count-used  PIC 9(02)  COMP
019600                    VALUE ZEROES.
019700            03  ws-sect-emitted OCCURS 8 TIMES
019800                    INDEXED BY ws-emit-idx
019900                    PIC A(01) VALUE "N".
020000            03  ws-out-count  PIC 9(02)  COMP
020100                    VALUE ZEROES.
020200            03  FILLER  PIC X(04).
020300 
020400* selection-time accumulators (U4 / U3 / R5 / R6 / R7).  ws-equip
020500* -ment-used carries equipment the class has moved off of -- once
020600* an id lands here it may never be chosen again (R5).  ws-valid
020700* -equip-tbl is rebuilt for each candidate exercise from its own
020800* equipment list.
020900        01  ws-selection-vars.
021000            03  ws-current-equipment  PIC X(12)  VALUE SPACES.
021100            03  ws-last-spring  PIC X(12)  VALUE SPACES.
021200            03  ws-first-exercise-flag  PIC A(01)  VALUE "Y".
021300                88  sw-first-exercise-flag  VALUE "Y".
021400            03  ws-equipment-used OCCURS 7 TIMES
021500                    INDEXED BY ws-used-idx
021600                    PIC X(12) VALUE SPACES.
021700            03  ws-equipment-used-count  PIC 9(01)  COMP
021800                    VALUE ZEROES.
021900            03  ws-valid-equip-tbl OCCURS 7 TIMES
022000                    INDEXED BY ws-valeq-idx
022100                    PIC X(12) VALUE SPACES.
022200            03  ws-valid-equip-count  PIC 9(01)  COMP
022300                    VALUE ZEROES.
022400            03  ws-chosen-equipment  PIC X(12)  VALUE SPACES.
022500            03  ws-equip-transition-sw  PIC A(01)  VALUE "N".
022600                88  sw-equip-transition  VALUE "Y".
022700            03  ws-spring-transition-sw  PIC A(01)  VALUE "N".
022800                88  sw-spring-transition  VALUE "Y".
022900            03  ws-trans-skip-sw  PIC A(01)  VALUE "N".
023000                88  sw-trans-skip  VALUE "Y".
023100            03  FILLER  PIC X(04).
023200 
023300* candidate-list working table for the section currently being
023400* filled (U1 filter output, sorted per R8's deterministic rule).
023500        01  ws-candidate-tbl.
023600            03  ws-candidate OCCURS 12 TIMES
023700                    INDEXED BY ws-cand-idx.
023800                05  ws-cand-ex-idx  PIC 9(02)  COMP
023900                    VALUE ZEROES.
024000                05  ws-cand-spring  PIC X(12)  VALUE SPACES.
024100            03  ws-candidate-count  PIC 9(02)  COMP
024200                    VALUE ZEROES.
024300            03  ws-cand-aux-idx  PIC 9(02)  COMP
024400                    VALUE ZEROES.
024500            03  ws-cand-aux-spring  PIC X(12)  VALUE SPACES.
024600            03  FILLER  PIC X(04).
024700 
024800* miscellaneous subscripts and search switches shared by the
024900* optimizer and selection paragraphs below.
025000        01  ws-loop-counters.
025100            03  ws-flex-pos  PIC 9(02)  COMP
025200                    VALUE ZEROES.
025300            03  ws-group-pos  PIC 9(02)  COMP
025400                    VALUE ZEROES.
025500            03  ws-equip-slot-idx  PIC 9(02)  COMP
025600                    VALUE ZEROES.
025700            03  ws-used-scan-idx  PIC 9(02)  COMP
025800                    VALUE ZEROES.
025900            03  ws-ord-build-pos  PIC 9(02)  COMP
026000                    VALUE ZEROES.
026100            03  ws-sort-outer  PIC 9(02)  COMP
026200                    VALUE ZEROES.
026300            03  ws-sort-inner  PIC 9(02)  COMP
026400                    VALUE ZEROES.
026500            03  ws-equip-ptr  PIC 9(02)  COMP
026600                    VALUE ZEROES.
026700            03  ws-best-count  PIC 9(03)  COMP
026800                    VALUE ZEROES.
026900            03  ws-used-chk-idx  PIC 9(02)  COMP
027000                    VALUE ZEROES.
027100            03  ws-found-sw  PIC A(01)  VALUE "N".
027200                88  sw-found  VALUE "Y".
027300            03  FILLER  PIC X(04).
027400 
027500* one-slot swap area for the group insertion sort (422300).
027600        01  ws-sort-work.
027700            03  ws-grp-tmp-key  PIC X(12)  VALUE SPACES.
027800            03  ws-grp-tmp-count  PIC 9(02)  COMP
027900                    VALUE ZEROES.
028000            03  ws-grp-tmp-first  PIC 9(02)  COMP
028100                    VALUE ZEROES.
028200            03  FILLER  PIC X(04).
028300 
028400* run-date for the report banner -- split out so the header line
028500* can show it without an intrinsic FUNCTION.
028600        01  ws-run-date-num  PIC 9(08)  VALUE ZEROES.
028700        01  ws-run-date-parts REDEFINES ws-run-date-num.
028800            03  ws-run-date-yyyy  PIC 9(04).
028900            03  ws-run-date-mm    PIC 9(02).
029000            03  ws-run-date-dd    PIC 9(02).
029100 
029200        01  ws-run-time-num  PIC 9(08)  VALUE ZEROES.
029300        01  ws-run-time-parts REDEFINES ws-run-time-num.
029400            03  ws-run-time-hh  PIC 9(02).
029500            03  ws-run-time-mi  PIC 9(02).
029600            03  ws-run-time-ss  PIC 9(02).
029700            03  ws-run-time-hs  PIC 9(02).
029800 
029900* print-line layouts for the class-plan report, one area per line
030000* type, moved to CLSRPT-REC before each WRITE.
030100        01  ws-report-lines.
030200            03  ws-rpt-header-1.
030300                05  FILLER  PIC X(20) VALUE
030400                        "CLASS PLAN - LEVEL: ".
030500                05  rl1-level-name  PIC X(26) VALUE SPACES.
030600                05  FILLER  PIC X(86) VALUE SPACES.
030700            03  ws-rpt-header-2.
030800                05  FILLER  PIC X(20) VALUE
030900                        "DURATION (MIN):  ".
031000                05  rl2-duration  PIC ZZ9  VALUE ZEROES.
031100                05  FILLER  PIC X(09) VALUE
031200                        "  EQUIP: ".
031300                05  rl2-equip  PIC X(60) VALUE SPACES.
031400                05  FILLER  PIC X(40) VALUE SPACES.
031500            03  ws-rpt-header-3.
031600                05  FILLER  PIC X(20) VALUE
031700                        "TRANSITIONS:  ".
031800                05  rl3-transitions  PIC Z9  VALUE ZEROES.
031900                05  FILLER  PIC X(05) VALUE
032000                        " OF  ".
032100                05  rl3-max-transitions  PIC Z9  VALUE ZEROES.
032200                05  FILLER  PIC X(103) VALUE SPACES.
032300            03  ws-rpt-section-line.
032400                05  FILLER  PIC X(06) VALUE
032500                        "SECT. ".
032600                05  rls-order  PIC Z9  VALUE ZEROES.
032700                05  FILLER  PIC X(02) VALUE SPACES.
032800                05  rls-name  PIC X(24) VALUE SPACES.
032900                05  FILLER  PIC X(13) VALUE
033000                        " ALLOC MIN.: ".
033100                05  rls-minutes  PIC ZZ9.9 VALUE ZEROES.
033200                05  FILLER  PIC X(80) VALUE SPACES.
033300            03  ws-rpt-detail-line.
033400                05  FILLER  PIC X(04) VALUE SPACES.
033500                05  rld-name  PIC X(30) VALUE SPACES.
033600                05  rld-equipment  PIC X(12) VALUE SPACES.
033700                05  rld-spring  PIC X(12) VALUE SPACES.
033800                05  rld-reps  PIC Z9  VALUE ZEROES.
033900                05  FILLER  PIC X(01) VALUE SPACE.
034000                05  rld-duration  PIC ZZ9  VALUE ZEROES.
034100                05  FILLER  PIC X(68) VALUE SPACES.
034200            03  ws-rpt-section-footer.
034300                05  FILLER  PIC X(20) VALUE
034400                        "  EXERCISES/SECT.: ".
034500                05  rlf-ex-count  PIC Z9  VALUE ZEROES.
034600                05  FILLER  PIC X(110) VALUE SPACES.
034700            03  ws-rpt-totals-line.
034800                05  FILLER  PIC X(20) VALUE
034900                        "TOTAL EXERCISES:  ".
035000                05  rlt-total-exercises  PIC ZZ9  VALUE ZEROES.
035100                05  FILLER  PIC X(04) VALUE
035200                        "  T:".
035300                05  rlt-total-transitions  PIC ZZ9  VALUE ZEROES.
035400                05  FILLER  PIC X(102) VALUE SPACES.
035500 
035600        PROCEDURE DIVISION.
035700 
035800        MAIN-PARAGRAPH.
035900            PERFORM 100000-start-begin-program
036000               THRU 100000-finish-begin-program.
036100            PERFORM 300000-start-process-one-request
036200               THRU 300000-finish-process-one-request
036300               UNTIL sw-classreq-EOF-Y.
036400            PERFORM 500000-start-end-program
036500               THRU 500000-finish-end-program.
036600            STOP RUN.
036700 
036800*  ---------------------------------------------------------------
036900*  100000  OPEN FILES AND PRIME THE READ.
037000*  ---------------------------------------------------------------
037100        100000-start-begin-program.
037200            ACCEPT ws-run-date-num FROM DATE YYYYMMDD.
037300            ACCEPT ws-run-time-num FROM TIME.
037400            DISPLAY "CLASSGEN RUN DATE " ws-run-date-yyyy "-"
037500                    ws-run-date-mm "-" ws-run-date-dd " "
037600                    ws-run-time-hh ":" ws-run-time-mi.
037700            OPEN INPUT  classreq-file.
037800            OPEN OUTPUT clsrpt-file.
037900            IF NOT fs-classreq-ok
038000                DISPLAY "CLASSREQ OPEN STATUS " fs-classreq
038100                MOVE "Y" TO ws-classreq-EOF
038200            END-IF.
038300            PERFORM 110000-start-read-next-request
038400               THRU 110000-finish-read-next-request.
038500        100000-finish-begin-program.
038600            EXIT.
038700 
038800        110000-start-read-next-request.
038900            READ classreq-file
039000                AT END MOVE "Y" TO ws-classreq-EOF
039100            END-READ.
039200        110000-finish-read-next-request.
039300            EXIT.
039400 
039500*  ---------------------------------------------------------------
039600*  300000  DRIVE ONE REQUEST THROUGH THE GENERATOR AND PRINT IT.
039700*  ---------------------------------------------------------------
039800        300000-start-process-one-request.
039900            ADD cte-01 TO ws-requests-read.
040000            PERFORM 310000-start-resolve-request
040100               THRU 310000-finish-resolve-request.
040200            PERFORM 320000-start-optimize-section-order
040300               THRU 320000-finish-optimize-section-order.
040400            PERFORM 330000-start-compute-time-scale
040500               THRU 330000-finish-compute-time-scale.
040600            PERFORM 400000-start-fill-sections
040700               THRU 400000-finish-fill-sections.
040800            PERFORM 470000-start-print-class-plan
040900               THRU 470000-finish-print-class-plan.
041000            PERFORM 110000-start-read-next-request
041100               THRU 110000-finish-read-next-request.
041200        300000-finish-process-one-request.
041300            EXIT.
041400 
041500*  ---------------------------------------------------------------
041600*  310000  APPLY REQUEST DEFAULTS (U4 STEP 1) AND RESOLVE THE
041700*  LEVEL RECORD.  CP-HEADER BECOMES THE WORKING COPY OF THE
041800*  REQUEST FOR THE REST OF THE RUN.
041900*  ---------------------------------------------------------------
042000        310000-start-resolve-request.
042100            IF RQ-DURATION-MINUTES = cte-00
042200                MOVE 50 TO CP-DURATION-MINUTES
042300            ELSE
042400                MOVE RQ-DURATION-MINUTES TO CP-DURATION-MINUTES
042500            END-IF.
042600 
042700            IF RQ-LEVEL = SPACES
042800                MOVE "intermediate" TO CP-LEVEL
042900            ELSE
043000                MOVE RQ-LEVEL TO CP-LEVEL
043100            END-IF.
043200 
043300            IF RQ-EQUIP-COUNT = cte-00
043400                MOVE cte-01 TO CP-EQUIP-COUNT
043500                MOVE "reformer" TO CP-EQUIP (1)
043600            ELSE
043700                MOVE RQ-EQUIP-COUNT TO CP-EQUIP-COUNT
043800                PERFORM 311000-start-copy-equip-slot
043900                   THRU 311000-finish-copy-equip-slot
044000                   VARYING ws-equip-slot-idx FROM 1 BY 1
044100                   UNTIL ws-equip-slot-idx > CP-EQUIP-COUNT
044200            END-IF.
044300 
044400            SET ws-levl-found-idx TO cte-00.
044500            PERFORM 312000-start-find-level
044600               THRU 312000-finish-find-level
044700               VARYING LEVL-IDX FROM 1 BY 1
044800               UNTIL LEVL-IDX > cte-04
044900                  OR ws-levl-found-idx NOT = cte-00.
045000 
045100            IF ws-levl-found-idx = cte-00
045200                MOVE "intermediate" TO CP-LEVEL
045300                PERFORM 312000-start-find-level
045400                   THRU 312000-finish-find-level
045500                   VARYING LEVL-IDX FROM 1 BY 1
045600                   UNTIL LEVL-IDX > cte-04
045700                      OR ws-levl-found-idx NOT = cte-00
045800            END-IF.
045900 
046000            SET LEVL-IDX TO ws-levl-found-idx.
046100            MOVE LVL-NAME (LEVL-IDX) TO CP-LEVEL-NAME.
046200            MOVE LVL-NUM (LEVL-IDX)  TO ws-target-level-rank.
046300 
046400            IF RQ-MAX-TRANSITIONS = cte-00
046500                MOVE LVL-MAX-TRANSITIONS (LEVL-IDX)
046600                  TO ws-trans-cap
046700            ELSE
046800                MOVE RQ-MAX-TRANSITIONS TO ws-trans-cap
046900            END-IF.
047000            MOVE ws-trans-cap TO CP-MAX-TRANSITIONS.
047100 
047200            MOVE ZEROES TO CP-TOTAL-EXERCISES CP-TRANSITIONS
047300                            CP-FLOW-COUNT CP-SECTION-COUNT.
047400            MOVE SPACES TO ws-current-equipment ws-last-spring.
047500            MOVE "Y" TO ws-first-exercise-flag.
047600            MOVE cte-00 TO ws-equipment-used-count.
047700            PERFORM 313000-start-clear-flow-slot
047800               THRU 313000-finish-clear-flow-slot
047900               VARYING ws-equip-slot-idx FROM 1 BY 1
048000               UNTIL ws-equip-slot-idx > cte-07.
048100        310000-finish-resolve-request.
048200            EXIT.
048300 
048400        311000-start-copy-equip-slot.
048500            MOVE RQ-EQUIP (ws-equip-slot-idx)
048600              TO CP-EQUIP (ws-equip-slot-idx).
048700        311000-finish-copy-equip-slot.
048800            EXIT.
048900 
049000        312000-start-find-level.
049100            IF LVL-ID (LEVL-IDX) = CP-LEVEL
049200                SET ws-levl-found-idx TO LEVL-IDX
049300            END-IF.
049400        312000-finish-find-level.
049500            EXIT.
049600 
049700        313000-start-clear-flow-slot.
049800            MOVE SPACES TO CP-FLOW (ws-equip-slot-idx).
049900            MOVE SPACES TO ws-equipment-used (ws-equip-slot-idx).
050000        313000-finish-clear-flow-slot.
050100            EXIT.
050200 
050300*  ---------------------------------------------------------------
050400*  320000  U2 -- SECTION-ORDER OPTIMIZER.  FOOTWORK IS ALWAYS
050500*  FIRST, STRETCH ALWAYS LAST; THE 8 FLEXIBLE SECTIONS ARE
050600*  REORDERED BY 420000/421000/422000.
050700*  ---------------------------------------------------------------
050800        320000-start-optimize-section-order.
050900            MOVE cte-01 TO ws-ord-sect-idx (1).
051000            MOVE cte-10 TO ws-ord-sect-idx (10).
051100            PERFORM 420000-start-count-all-primary-equipment
051200               THRU 420000-finish-count-all-primary-equipment.
051300            PERFORM 422000-start-group-by-primary-equipment
051400               THRU 422000-finish-group-by-primary-equipment.
051500        320000-finish-optimize-section-order.
051600            EXIT.
051700 
051800        420000-start-count-all-primary-equipment.
051900            PERFORM 421000-start-count-primary-equipment
052000               THRU 421000-finish-count-primary-equipment
052100               VARYING ws-flex-pos FROM 1 BY 1
052200               UNTIL ws-flex-pos > cte-08.
052300        420000-finish-count-all-primary-equipment.
052400            EXIT.
052500 
052600*  one flexible section (ws-flex-pos 1-8 maps to SECT-IDX 2-9).
052700*  tally, per allowed equipment id, how many of the section's
052800*  catalog rows list it (R3); the modal id is the primary.
052900        421000-start-count-primary-equipment.
053000            SET ws-flex-idx TO ws-flex-pos.
053100            MOVE SPACES TO ws-flex-primary-equip (ws-flex-idx).
053200            MOVE "N" TO ws-flex-has-primary (ws-flex-idx).
053300            PERFORM 421100-start-clear-equip-count
053400               THRU 421100-finish-clear-equip-count
053500               VARYING ws-equip-slot-idx FROM 1 BY 1
053600               UNTIL ws-equip-slot-idx > CP-EQUIP-COUNT.
053700            PERFORM 421200-start-tally-one-exercise
053800               THRU 421200-finish-tally-one-exercise
053900               VARYING EX-IDX FROM 1 BY 1
054000               UNTIL EX-IDX > cte-48.
054100            MOVE cte-00 TO ws-best-count.
054200            PERFORM 421300-start-pick-modal-equip
054300               THRU 421300-finish-pick-modal-equip
054400               VARYING ws-equip-slot-idx FROM 1 BY 1
054500               UNTIL ws-equip-slot-idx > CP-EQUIP-COUNT.
054600        421000-finish-count-primary-equipment.
054700            EXIT.
054800 
054900        421100-start-clear-equip-count.
055000            MOVE CP-EQUIP (ws-equip-slot-idx)
055100              TO ws-eqct-equip (ws-equip-slot-idx).
055200            MOVE cte-00 TO ws-eqct-count (ws-equip-slot-idx).
055300        421100-finish-clear-equip-count.
055400            EXIT.
055500 
055600        421200-start-tally-one-exercise.
055700            IF EX-SECTION (EX-IDX) = SEC-ID (ws-flex-idx + 1)
055800                PERFORM 421210-start-tally-one-equip-slot
055900                   THRU 421210-finish-tally-one-equip-slot
056000                   VARYING ws-used-scan-idx FROM 1 BY 1
056100                   UNTIL ws-used-scan-idx >
056200                         EX-EQUIP-COUNT (EX-IDX)
056300            END-IF.
056400        421200-finish-tally-one-exercise.
056500            EXIT.
056600 
056700        421210-start-tally-one-equip-slot.
056800            PERFORM 421220-start-bump-if-allowed
056900               THRU 421220-finish-bump-if-allowed
057000               VARYING ws-equip-slot-idx FROM 1 BY 1
057100               UNTIL ws-equip-slot-idx > CP-EQUIP-COUNT.
057200        421210-finish-tally-one-equip-slot.
057300            EXIT.
057400 
057500        421220-start-bump-if-allowed.
057600            IF ws-eqct-equip (ws-equip-slot-idx) =
057700                   EX-EQUIP (EX-IDX, ws-used-scan-idx)
057800                ADD cte-01 TO ws-eqct-count (ws-equip-slot-idx)
057900            END-IF.
058000        421220-finish-bump-if-allowed.
058100            EXIT.
058200 
058300*  first-counted tie-break: only replace the running best when a
058400*  later slot's count is strictly greater than it, so the earliest
058500*  equipment id scanned keeps the primary spot on a tie.
058600        421300-start-pick-modal-equip.
058700            IF ws-eqct-count (ws-equip-slot-idx) > ws-best-count
058800                MOVE ws-eqct-count (ws-equip-slot-idx)
058900                  TO ws-best-count
059000                MOVE ws-eqct-equip (ws-equip-slot-idx)
059100                  TO ws-flex-primary-equip (ws-flex-idx)
059200                MOVE "Y" TO ws-flex-has-primary (ws-flex-idx)
059300            END-IF.
059400        421300-finish-pick-modal-equip.
059500            EXIT.
059600 
059700*  ---------------------------------------------------------------
059800*  422000  GROUP THE 8 FLEXIBLE SECTIONS BY PRIMARY EQUIPMENT,
059900*  SORT THE GROUPS DESCENDING BY SIZE (R4), THEN EMIT.
060000*  ---------------------------------------------------------------
060100        422000-start-group-by-primary-equipment.
060200            MOVE cte-00 TO ws-group-count-used.
060300            PERFORM 422010-start-clear-emitted
060400               THRU 422010-finish-clear-emitted
060500               VARYING ws-flex-pos FROM 1 BY 1
060600               UNTIL ws-flex-pos > cte-08.
060700            PERFORM 422100-start-build-one-group
060800               THRU 422100-finish-build-one-group
060900               VARYING ws-flex-pos FROM 1 BY 1
061000               UNTIL ws-flex-pos > cte-08.
061100            PERFORM 422300-start-sort-groups
061200               THRU 422300-finish-sort-groups.
061300            MOVE cte-02 TO ws-ord-build-pos.
061400            PERFORM 422400-start-emit-one-group
061500               THRU 422400-finish-emit-one-group
061600               VARYING ws-group-pos FROM 1 BY 1
061700               UNTIL ws-group-pos > ws-group-count-used.
061800            PERFORM 422500-start-emit-unmapped
061900               THRU 422500-finish-emit-unmapped
062000               VARYING ws-flex-pos FROM 1 BY 1
062100               UNTIL ws-flex-pos > cte-08.
062200        422000-finish-group-by-primary-equipment.
062300            EXIT.
062400 
062500        422010-start-clear-emitted.
062600            MOVE "N" TO ws-sect-emitted (ws-flex-pos).
062700        422010-finish-clear-emitted.
062800            EXIT.
062900 
063000        422100-start-build-one-group.
063100            IF ws-flex-has-primary (ws-flex-pos) = "Y"
063200                MOVE "N" TO ws-found-sw
063300                PERFORM 422110-start-find-group-for-flex
063400                   THRU 422110-finish-find-group-for-flex
063500                   VARYING ws-group-pos FROM 1 BY 1
063600                   UNTIL ws-group-pos > ws-group-count-used
063700                      OR sw-found
063800                IF NOT sw-found
063900                    ADD cte-01 TO ws-group-count-used
064000                    SET ws-grp-idx TO ws-group-count-used
064100                    MOVE ws-flex-primary-equip (ws-flex-pos)
064200                      TO ws-group-key (ws-grp-idx)
064300                    MOVE cte-01 TO ws-group-count (ws-grp-idx)
064400                    MOVE ws-flex-pos
064500                      TO ws-group-first-sect (ws-grp-idx)
064600                END-IF
064700            END-IF.
064800        422100-finish-build-one-group.
064900            EXIT.
065000 
065100        422110-start-find-group-for-flex.
065200            SET ws-grp-idx TO ws-group-pos.
065300            IF ws-group-key (ws-grp-idx) =
065400                   ws-flex-primary-equip (ws-flex-pos)
065500                MOVE "Y" TO ws-found-sw
065600                ADD cte-01 TO ws-group-count (ws-grp-idx)
065700            END-IF.
065800        422110-finish-find-group-for-flex.
065900            EXIT.
066000 
066100*  stable descending insertion sort on ws-group-count -- equal
066200*  counts never swap past one another, so the group whose key was
066300*  formed first keeps its position (R4's tie-break).
066400        422300-start-sort-groups.
066500            PERFORM 422310-start-sort-one-pass
066600               THRU 422310-finish-sort-one-pass
066700               VARYING ws-sort-outer FROM 2 BY 1
066800               UNTIL ws-sort-outer > ws-group-count-used.
066900        422300-finish-sort-groups.
067000            EXIT.
067100 
067200        422310-start-sort-one-pass.
067300            SET ws-grp-idx TO ws-sort-outer.
067400            MOVE ws-group-key (ws-grp-idx)  TO ws-grp-tmp-key.
067500            MOVE ws-group-count (ws-grp-idx)  TO ws-grp-tmp-count.
067600            MOVE ws-group-first-sect (ws-grp-idx)
067700              TO ws-grp-tmp-first.
067800            MOVE ws-sort-outer TO ws-sort-inner.
067900            PERFORM 422320-start-shift-one
068000               THRU 422320-finish-shift-one
068100               UNTIL ws-sort-inner < 2
068200                  OR NOT (ws-group-count (ws-sort-inner - 1) <
068300                          ws-grp-tmp-count).
068400            SET ws-grp-idx TO ws-sort-inner.
068500            MOVE ws-grp-tmp-key  TO ws-group-key (ws-grp-idx).
068600            MOVE ws-grp-tmp-count TO ws-group-count (ws-grp-idx).
068700            MOVE ws-grp-tmp-first
068800              TO ws-group-first-sect (ws-grp-idx).
068900        422310-finish-sort-one-pass.
069000            EXIT.
069100 
069200        422320-start-shift-one.
069300            MOVE ws-group-key (ws-sort-inner - 1)
069400              TO ws-group-key (ws-sort-inner).
069500            MOVE ws-group-count (ws-sort-inner - 1)
069600              TO ws-group-count (ws-sort-inner).
069700            MOVE ws-group-first-sect (ws-sort-inner - 1)
069800              TO ws-group-first-sect (ws-sort-inner).
069900            SUBTRACT cte-01 FROM ws-sort-inner.
070000        422320-finish-shift-one.
070100            EXIT.
070200 
070300        422400-start-emit-one-group.
070400            SET ws-grp-idx TO ws-group-pos.
070500            PERFORM 422410-start-emit-group-member
070600               THRU 422410-finish-emit-group-member
070700               VARYING ws-flex-pos FROM 1 BY 1
070800               UNTIL ws-flex-pos > cte-08.
070900        422400-finish-emit-one-group.
071000            EXIT.
071100 
071200        422410-start-emit-group-member.
071300            IF ws-flex-has-primary (ws-flex-pos) = "Y"
071400               AND ws-sect-emitted (ws-flex-pos) = "N"
071500               AND ws-flex-primary-equip (ws-flex-pos) =
071600                   ws-group-key (ws-grp-idx)
071700                SET ws-ord-idx TO ws-ord-build-pos
071800                COMPUTE ws-ord-sect-idx (ws-ord-idx) =
071900                    ws-flex-pos + 1
072000                MOVE "Y" TO ws-sect-emitted (ws-flex-pos)
072100                ADD cte-01 TO ws-ord-build-pos
072200            END-IF.
072300        422410-finish-emit-group-member.
072400            EXIT.
072500 
072600        422500-start-emit-unmapped.
072700            IF ws-sect-emitted (ws-flex-pos) = "N"
072800                SET ws-ord-idx TO ws-ord-build-pos
072900                COMPUTE ws-ord-sect-idx (ws-ord-idx) =
073000                    ws-flex-pos + 1
073100                MOVE "Y" TO ws-sect-emitted (ws-flex-pos)
073200                ADD cte-01 TO ws-ord-build-pos
073300            END-IF.
073400        422500-finish-emit-unmapped.
073500            EXIT.
073600 
073700*  ---------------------------------------------------------------
073800*  330000  TIME-SCALE (U4 STEP 3 / R8).  CARRIED AT 6 DECIMAL
073900*  PLACES SO THE SECOND-BUDGET COMPARISONS STAY ACCURATE.
074000*  ---------------------------------------------------------------
074100        330000-start-compute-time-scale.
074200            COMPUTE ws-time-scale ROUNDED =
074300                CP-DURATION-MINUTES / cte-56.
074400        330000-finish-compute-time-scale.
074500            EXIT.
074600 
074700*  ---------------------------------------------------------------
074800*  400000  DRIVE ALL 10 ORDERED SECTIONS THROUGH BUDGETING,
074900*  CANDIDATE SELECTION AND FINALIZATION (U4 STEP 5).
075000*  ---------------------------------------------------------------
075100        400000-start-fill-sections.
075200            PERFORM 430000-start-compute-section-budget
075300               THRU 430000-finish-compute-section-budget.
075400            PERFORM 440000-start-build-candidate-list
075500               THRU 440000-finish-build-candidate-list.
075600            PERFORM 460000-start-finalize-section
075700               THRU 460000-finish-finalize-section.
075800        400000-finish-fill-sections.
075900            EXIT.
076000 
076100*  one ordered position; CP-SECT-IDX tracks it 1-for-1 with
076200*  ws-ord-idx for the remainder of the section's processing.
076300        430000-start-compute-section-budget.
076400            SET CP-SECT-IDX TO ws-ord-idx.
076500            SET SECT-IDX TO ws-ord-sect-idx (ws-ord-idx).
076600            MOVE SEC-ID (SECT-IDX)  TO CPS-ID (CP-SECT-IDX).
076700            MOVE SEC-NAME (SECT-IDX) TO CPS-NAME (CP-SECT-IDX).
076800            MOVE ws-ord-idx  TO CPS-ORDER (CP-SECT-IDX).
076900            MOVE cte-00  TO CPS-EX-COUNT (CP-SECT-IDX).
077000            COMPUTE ws-section-minutes ROUNDED =
077100                SEC-TYPICAL-MINUTES (SECT-IDX) * ws-time-scale.
077200            COMPUTE ws-section-seconds ROUNDED =
077300                ws-section-minutes * cte-60 *
077400                LVL-EXCOUNT-MULT (LEVL-IDX).
077500            MOVE ws-section-seconds  TO ws-remaining-time.
077600            MOVE cte-00  TO ws-candidate-count.
077700        430000-finish-compute-section-budget.
077800            EXIT.
077900 
078000*  ---------------------------------------------------------------
078100*  440000  U1 FILTER -- BUILD THE CANDIDATE LIST FOR THE CURRENT
078200*  SECTION (EQUIPMENT + LEVEL COMPATIBLE), SORT IT, SELECT FROM
078300*  IT.
078400*  ---------------------------------------------------------------
078500        440000-start-build-candidate-list.
078600            PERFORM 440100-start-scan-one-exercise
078700               THRU 440100-finish-scan-one-exercise
078800               VARYING EX-IDX FROM 1 BY 1
078900               UNTIL EX-IDX > cte-48.
079000            PERFORM 441000-start-sort-candidates
079100               THRU 441000-finish-sort-candidates.
079200            PERFORM 450000-start-select-candidates
079300               THRU 450000-finish-select-candidates.
079400        440000-finish-build-candidate-list.
079500            EXIT.
079600 
079700        440100-start-scan-one-exercise.
079800            IF EX-SECTION (EX-IDX) = SEC-ID (SECT-IDX)
079900               AND ws-candidate-count < cte-12
080000                PERFORM 440110-start-check-level-compat
080100                   THRU 440110-finish-check-level-compat
080200                IF sw-found
080300                    PERFORM 440120-start-check-equip-domain
080400                       THRU 440120-finish-check-equip-domain
080500                    IF sw-found
080600                        ADD cte-01 TO ws-candidate-count
080700                        SET ws-cand-idx TO ws-candidate-count
080800                        MOVE EX-IDX
080900                          TO ws-cand-ex-idx (ws-cand-idx)
081000                        MOVE EX-SPRING (EX-IDX)
081100                          TO ws-cand-spring (ws-cand-idx)
081200                    END-IF
081300                END-IF
081400            END-IF.
081500        440100-finish-scan-one-exercise.
081600            EXIT.
081700 
081800*  R1 level compatibility -- rank(exercise) not greater than
081900*  rank(target); an exercise level id missing from the level
082000*  table is treated as rank 1.5 (intermediate), same as R1's
082100*  unknown-id rule for the request itself.
082200        440110-start-check-level-compat.
082300            MOVE "N" TO ws-found-sw.
082400            PERFORM 440111-start-find-ex-level
082500               THRU 440111-finish-find-ex-level
082600               VARYING ws-group-pos FROM 1 BY 1
082700               UNTIL ws-group-pos > cte-04
082800                  OR sw-found.
082900            IF NOT sw-found
083000                MOVE 1.5 TO ws-ex-level-rank
083100            END-IF.
083200            MOVE "N" TO ws-found-sw.
083300            IF ws-ex-level-rank NOT > ws-target-level-rank
083400                MOVE "Y" TO ws-found-sw
083500            END-IF.
083600        440110-finish-check-level-compat.
083700            EXIT.
083800 
083900        440111-start-find-ex-level.
084000            IF LVL-ID (ws-group-pos) = EX-LEVEL (EX-IDX)
084100                MOVE LVL-NUM (ws-group-pos) TO ws-ex-level-rank
084200                MOVE "Y" TO ws-found-sw
084300            END-IF.
084400        440111-finish-find-ex-level.
084500            EXIT.
084600 
084700        440120-start-check-equip-domain.
084800            MOVE "N" TO ws-found-sw.
084900            PERFORM 440121-start-check-one-equip-slot
085000               THRU 440121-finish-check-one-equip-slot
085100               VARYING ws-used-scan-idx FROM 1 BY 1
085200               UNTIL ws-used-scan-idx > EX-EQUIP-COUNT (EX-IDX)
085300                  OR sw-found.
085400        440120-finish-check-equip-domain.
085500            EXIT.
085600 
085700        440121-start-check-one-equip-slot.
085800            PERFORM 440122-start-check-against-allowed
085900               THRU 440122-finish-check-against-allowed
086000               VARYING ws-equip-slot-idx FROM 1 BY 1
086100               UNTIL ws-equip-slot-idx > CP-EQUIP-COUNT
086200                  OR sw-found.
086300        440121-finish-check-one-equip-slot.
086400            EXIT.
086500 
086600        440122-start-check-against-allowed.
086700            IF CP-EQUIP (ws-equip-slot-idx) =
086800                   EX-EQUIP (EX-IDX, ws-used-scan-idx)
086900                MOVE "Y" TO ws-found-sw
087000            END-IF.
087100        440122-finish-check-against-allowed.
087200            EXIT.
087300 
087400*  candidate order (U4 step 5c): ascending by spring-setting text,
087500*  blank sorts first under the native collating sequence; ties
087600*  keep catalog order because the shift below never swaps equal
087700*  keys past one another.
087800        441000-start-sort-candidates.
087900            PERFORM 441010-start-sort-one-candidate-pass
088000               THRU 441010-finish-sort-one-candidate-pass
088100               VARYING ws-sort-outer FROM 2 BY 1
088200               UNTIL ws-sort-outer > ws-candidate-count.
088300        441000-finish-sort-candidates.
088400            EXIT.
088500 
088600        441010-start-sort-one-candidate-pass.
088700            SET ws-cand-idx TO ws-sort-outer.
088800            MOVE ws-cand-ex-idx (ws-cand-idx) TO ws-cand-aux-idx.
088900            MOVE ws-cand-spring (ws-cand-idx)
089000              TO ws-cand-aux-spring.
089100            MOVE ws-sort-outer TO ws-sort-inner.
089200            PERFORM 441020-start-shift-one-candidate
089300               THRU 441020-finish-shift-one-candidate
089400               UNTIL ws-sort-inner < 2
089500                  OR NOT (ws-cand-spring (ws-sort-inner - 1) >
089600                          ws-cand-aux-spring).
089700            SET ws-cand-idx TO ws-sort-inner.
089800            MOVE ws-cand-aux-idx  TO ws-cand-ex-idx (ws-cand-idx).
089900            MOVE ws-cand-aux-spring
090000              TO ws-cand-spring (ws-cand-idx).
090100        441010-finish-sort-one-candidate-pass.
090200            EXIT.
090300 
090400        441020-start-shift-one-candidate.
090500            MOVE ws-cand-ex-idx (ws-sort-inner - 1)
090600              TO ws-cand-ex-idx (ws-sort-inner).
090700            MOVE ws-cand-spring (ws-sort-inner - 1)
090800              TO ws-cand-spring (ws-sort-inner).
090900            SUBTRACT cte-01 FROM ws-sort-inner.
091000        441020-finish-shift-one-candidate.
091100            EXIT.
091200 
091300*  ---------------------------------------------------------------
091400*  450000  WALK THE SORTED CANDIDATES AND APPLY R5/R6/R7 (U4
091500*  STEP 5D).  GO TO 450100-finish SKIPS A CANDIDATE WITHOUT
091600*  DISTURBING THE RUNNING ACCUMULATORS -- IT IS NOT TRUNCATED,
091700*  THE LOOP SIMPLY CONTINUES WITH THE NEXT ONE (R6).
091800*  ---------------------------------------------------------------
091900        450000-start-select-candidates.
092000            PERFORM 450100-start-process-one-candidate
092100               THRU 450100-finish-process-one-candidate
092200               VARYING ws-cand-idx FROM 1 BY 1
092300               UNTIL ws-cand-idx > ws-candidate-count
092400                  OR ws-remaining-time NOT > ZERO.
092500        450000-finish-select-candidates.
092600            EXIT.
092700 
092800        450100-start-process-one-candidate.
092900            SET EX-IDX TO ws-cand-ex-idx (ws-cand-idx).
093000            PERFORM 451000-start-check-candidate-equip
093100               THRU 451000-finish-check-candidate-equip.
093200            IF ws-valid-equip-count = cte-00
093300                GO TO 450100-finish-process-one-candidate
093400            END-IF.
093500            IF EX-DURATION-SEC (EX-IDX) > ws-remaining-time
093600                GO TO 450100-finish-process-one-candidate
093700            END-IF.
093800            PERFORM 452000-start-choose-equipment
093900               THRU 452000-finish-choose-equipment.
094000            PERFORM 453000-start-apply-transition-rule
094100               THRU 453000-finish-apply-transition-rule.
094200            IF sw-trans-skip
094300                GO TO 450100-finish-process-one-candidate
094400            END-IF.
094500            PERFORM 454000-start-record-selection
094600               THRU 454000-finish-record-selection.
094700        450100-finish-process-one-candidate.
094800            EXIT.
094900 
095000*  R5 contiguous-equipment rule: valid equipment for this exercise
095100*  is (allowed equipment) minus (equipment already left behind).
095200        451000-start-check-candidate-equip.
095300            MOVE cte-00 TO ws-valid-equip-count.
095400            PERFORM 451100-start-check-one-slot
095500               THRU 451100-finish-check-one-slot
095600               VARYING ws-used-scan-idx FROM 1 BY 1
095700               UNTIL ws-used-scan-idx > EX-EQUIP-COUNT (EX-IDX).
095800        451000-finish-check-candidate-equip.
095900            EXIT.
096000 
096100        451100-start-check-one-slot.
096200            PERFORM 451110-start-check-slot-allowed
096300               THRU 451110-finish-check-slot-allowed
096400               VARYING ws-equip-slot-idx FROM 1 BY 1
096500               UNTIL ws-equip-slot-idx > CP-EQUIP-COUNT.
096600        451100-finish-check-one-slot.
096700            EXIT.
096800 
096900        451110-start-check-slot-allowed.
097000            IF CP-EQUIP (ws-equip-slot-idx) =
097100                   EX-EQUIP (EX-IDX, ws-used-scan-idx)
097200                PERFORM 451120-start-check-not-used
097300                   THRU 451120-finish-check-not-used
097400            END-IF.
097500        451110-finish-check-slot-allowed.
097600            EXIT.
097700 
097800        451120-start-check-not-used.
097900            MOVE "N" TO ws-found-sw.
098000            PERFORM 451130-start-scan-used
098100               THRU 451130-finish-scan-used
098200               VARYING ws-used-chk-idx FROM 1 BY 1
098300               UNTIL ws-used-chk-idx > ws-equipment-used-count
098400                  OR sw-found.
098500            IF NOT sw-found
098600                ADD cte-01 TO ws-valid-equip-count
098700                SET ws-valeq-idx TO ws-valid-equip-count
098800                MOVE EX-EQUIP (EX-IDX, ws-used-scan-idx)
098900                  TO ws-valid-equip-tbl (ws-valeq-idx)
099000            END-IF.
099100        451120-finish-check-not-used.
099200            EXIT.
099300 
099400        451130-start-scan-used.
099500            IF ws-equipment-used (ws-used-chk-idx) =
099600                   EX-EQUIP (EX-IDX, ws-used-scan-idx)
099700                MOVE "Y" TO ws-found-sw
099800            END-IF.
099900        451130-finish-scan-used.
100000            EXIT.
100100 
100200*  choose current-equipment if it is still valid (keeps the class
100300*  on the same piece of equipment); otherwise the first valid
100400*  entry, which is in the exercise's own EX-EQUIP order.
100500        452000-start-choose-equipment.
100600            MOVE SPACES TO ws-chosen-equipment.
100700            MOVE "N" TO ws-found-sw.
100800            IF ws-current-equipment NOT = SPACES
100900                PERFORM 452100-start-scan-valid-for-current
101000                   THRU 452100-finish-scan-valid-for-current
101100                   VARYING ws-valeq-idx FROM 1 BY 1
101200                   UNTIL ws-valeq-idx > ws-valid-equip-count
101300                      OR sw-found
101400            END-IF.
101500            IF sw-found
101600                MOVE ws-current-equipment TO ws-chosen-equipment
101700            ELSE
101800                MOVE ws-valid-equip-tbl (1) TO ws-chosen-equipment
101900            END-IF.
102000        452000-finish-choose-equipment.
102100            EXIT.
102200 
102300        452100-start-scan-valid-for-current.
102400            IF ws-valid-equip-tbl (ws-valeq-idx) =
102500                  ws-current-equipment
102600                MOVE "Y" TO ws-found-sw
102700            END-IF.
102800        452100-finish-scan-valid-for-current.
102900            EXIT.
103000 
103100*  R6/R7 -- a transition is an equipment change or a spring change
103200*  to a non-blank setting; the first exercise of the whole class
103300*  never counts one.  A transition that would exceed the cap is
103400*  refused here and the candidate is skipped by the caller.
103500        453000-start-apply-transition-rule.
103600            MOVE "N" TO ws-equip-transition-sw.
103700            IF ws-chosen-equipment NOT = ws-current-equipment
103800                MOVE "Y" TO ws-equip-transition-sw
103900            END-IF.
104000            MOVE "N" TO ws-spring-transition-sw.
104100            IF EX-SPRING (EX-IDX) NOT = SPACES
104200               AND EX-SPRING (EX-IDX) NOT = ws-last-spring
104300                MOVE "Y" TO ws-spring-transition-sw
104400            END-IF.
104500            MOVE "N" TO ws-trans-skip-sw.
104600            IF NOT sw-first-exercise-flag
104700               AND (sw-equip-transition OR sw-spring-transition)
104800                IF CP-TRANSITIONS NOT < ws-trans-cap
104900                    MOVE "Y" TO ws-trans-skip-sw
105000                ELSE
105100                    ADD cte-01 TO CP-TRANSITIONS
105200                END-IF
105300            END-IF.
105400        453000-finish-apply-transition-rule.
105500            EXIT.
105600 
105700*  commit the exercise: equipment/flow bookkeeping, CPSE detail,
105800*  remaining-time and total-exercises.
105900        454000-start-record-selection.
106000            IF sw-equip-transition
106100               AND ws-current-equipment NOT = SPACES
106200                ADD cte-01 TO ws-equipment-used-count
106300                MOVE ws-current-equipment
106400                  TO ws-equipment-used (ws-equipment-used-count)
106500            END-IF.
106600            IF sw-equip-transition
106700                MOVE ws-chosen-equipment TO ws-current-equipment
106800                PERFORM 454100-start-append-flow
106900                   THRU 454100-finish-append-flow
107000            END-IF.
107100            IF EX-SPRING (EX-IDX) NOT = SPACES
107200                MOVE EX-SPRING (EX-IDX) TO ws-last-spring
107300            END-IF.
107400            MOVE "N" TO ws-first-exercise-flag.
107500            ADD cte-01 TO CPS-EX-COUNT (CP-SECT-IDX).
107600            SET CP-EXE-IDX TO CPS-EX-COUNT (CP-SECT-IDX).
107700            MOVE EX-ID (EX-IDX)
107800              TO CPSE-ID (CP-SECT-IDX, CP-EXE-IDX).
107900            MOVE EX-NAME (EX-IDX)
108000              TO CPSE-NAME (CP-SECT-IDX, CP-EXE-IDX).
108100            MOVE ws-chosen-equipment
108200              TO CPSE-EQUIPMENT (CP-SECT-IDX, CP-EXE-IDX).
108300            MOVE EX-SPRING (EX-IDX)
108400              TO CPSE-SPRING (CP-SECT-IDX, CP-EXE-IDX).
108500            MOVE EX-REPS (EX-IDX)
108600              TO CPSE-REPS (CP-SECT-IDX, CP-EXE-IDX).
108700            MOVE EX-DURATION-SEC (EX-IDX)
108800              TO CPSE-DURATION-SEC (CP-SECT-IDX, CP-EXE-IDX).
108900            SUBTRACT EX-DURATION-SEC (EX-IDX)
109000              FROM ws-remaining-time.
109100            ADD cte-01 TO CP-TOTAL-EXERCISES.
109200        454000-finish-record-selection.
109300            EXIT.
109400 
109500        454100-start-append-flow.
109600            ADD cte-01 TO CP-FLOW-COUNT.
109700            MOVE ws-chosen-equipment TO CP-FLOW (CP-FLOW-COUNT).
109800        454100-finish-append-flow.
109900            EXIT.
110000 
110100*  a section with no selections stays at zero minutes and is
110200*  skipped entirely by the report paragraphs below.
110300        460000-start-finalize-section.
110400            IF CPS-EX-COUNT (CP-SECT-IDX) > cte-00
110500                ADD cte-01 TO CP-SECTION-COUNT
110600                COMPUTE ws-alloc-minutes-rnd ROUNDED =
110700                    ws-section-minutes
110800                MOVE ws-alloc-minutes-rnd
110900                  TO CPS-ALLOC-MINUTES (CP-SECT-IDX)
111000            ELSE
111100                MOVE ZEROES TO CPS-ALLOC-MINUTES (CP-SECT-IDX)
111200            END-IF.
111300        460000-finish-finalize-section.
111400            EXIT.
111500 
111600*  ---------------------------------------------------------------
111700*  470000  CLASS-PLAN REPORT -- HEADER, ONE CONTROL BREAK PER
111800*  EMITTED SECTION WITH ITS DETAIL LINES, THEN THE TOTALS.
111900*  ---------------------------------------------------------------
112000        470000-start-print-class-plan.
112100            PERFORM 471000-start-print-header
112200               THRU 471000-finish-print-header.
112300            PERFORM 472000-start-print-one-section
112400               THRU 472000-finish-print-one-section
112500               VARYING CP-SECT-IDX FROM 1 BY 1
112600               UNTIL CP-SECT-IDX > cte-10.
112700            PERFORM 473000-start-print-totals
112800               THRU 473000-finish-print-totals.
112900        470000-finish-print-class-plan.
113000            EXIT.
113100 
113200        471000-start-print-header.
113300            MOVE SPACES TO clsrpt-rec.
113400            MOVE CP-LEVEL-NAME TO rl1-level-name.
113500            MOVE ws-rpt-header-1 TO clsrpt-rec.
113600            WRITE clsrpt-rec.
113700 
113800            MOVE CP-DURATION-MINUTES TO rl2-duration.
113900            MOVE SPACES TO rl2-equip.
114000            MOVE cte-01 TO ws-equip-ptr.
114100            PERFORM 471100-start-append-equip-name
114200               THRU 471100-finish-append-equip-name
114300               VARYING ws-equip-slot-idx FROM 1 BY 1
114400               UNTIL ws-equip-slot-idx > CP-EQUIP-COUNT.
114500            MOVE ws-rpt-header-2 TO clsrpt-rec.
114600            WRITE clsrpt-rec.
114700 
114800            MOVE CP-TRANSITIONS TO rl3-transitions.
114900            MOVE CP-MAX-TRANSITIONS TO rl3-max-transitions.
115000            MOVE ws-rpt-header-3 TO clsrpt-rec.
115100            WRITE clsrpt-rec.
115200        471000-finish-print-header.
115300            EXIT.
115400 
115500*  builds the equipment list left to right using a running pointer
115600*  so the field being filled is never also read as a STRING
115700*  source.
115800        471100-start-append-equip-name.
115900            IF ws-equip-slot-idx > cte-01
116000                STRING ", " DELIMITED BY SIZE
116100                       INTO rl2-equip
116200                       WITH POINTER ws-equip-ptr
116300            END-IF.
116400            STRING CP-EQUIP (ws-equip-slot-idx) DELIMITED BY SPACE
116500                   INTO rl2-equip
116600                   WITH POINTER ws-equip-ptr.
116700        471100-finish-append-equip-name.
116800            EXIT.
116900 
117000        472000-start-print-one-section.
117100            IF CPS-EX-COUNT (CP-SECT-IDX) > cte-00
117200                MOVE CPS-ORDER (CP-SECT-IDX)  TO rls-order
117300                MOVE CPS-NAME (CP-SECT-IDX)  TO rls-name
117400                MOVE CPS-ALLOC-MINUTES (CP-SECT-IDX)
117500                  TO rls-minutes
117600                MOVE ws-rpt-section-line TO clsrpt-rec
117700                WRITE clsrpt-rec
117800                PERFORM 472100-start-print-one-detail
117900                   THRU 472100-finish-print-one-detail
118000                   VARYING CP-EXE-IDX FROM 1 BY 1
118100                   UNTIL CP-EXE-IDX > CPS-EX-COUNT (CP-SECT-IDX)
118200                MOVE CPS-EX-COUNT (CP-SECT-IDX) TO rlf-ex-count
118300                MOVE ws-rpt-section-footer TO clsrpt-rec
118400                WRITE clsrpt-rec
118500            END-IF.
118600        472000-finish-print-one-section.
118700            EXIT.
118800 
118900        472100-start-print-one-detail.
119000            MOVE CPSE-NAME (CP-SECT-IDX, CP-EXE-IDX)  TO rld-name.
119100            MOVE CPSE-EQUIPMENT (CP-SECT-IDX, CP-EXE-IDX)
119200              TO rld-equipment.
119300            MOVE CPSE-SPRING (CP-SECT-IDX, CP-EXE-IDX)
119400              TO rld-spring.
119500            MOVE CPSE-REPS (CP-SECT-IDX, CP-EXE-IDX)  TO rld-reps.
119600            MOVE CPSE-DURATION-SEC (CP-SECT-IDX, CP-EXE-IDX)
119700              TO rld-duration.
119800            MOVE ws-rpt-detail-line TO clsrpt-rec.
119900            WRITE clsrpt-rec.
120000        472100-finish-print-one-detail.
120100            EXIT.
120200 
120300        473000-start-print-totals.
120400            MOVE CP-TOTAL-EXERCISES TO rlt-total-exercises.
120500            MOVE CP-TRANSITIONS TO rlt-total-transitions.
120600            MOVE ws-rpt-totals-line TO clsrpt-rec.
120700            WRITE clsrpt-rec.
120800            MOVE SPACES TO clsrpt-rec.
120900            WRITE clsrpt-rec.
121000        473000-finish-print-totals.
121100            EXIT.
121200 
121300*  ---------------------------------------------------------------
121400*  500000  CLOSE DOWN.
121500*  ---------------------------------------------------------------
121600        500000-start-end-program.
121700            CLOSE classreq-file clsrpt-file.
121800            DISPLAY "REQUESTS PROCESSED: " ws-requests-read.
121900        500000-finish-end-program.
122000            EXIT.
122100 
122200        END PROGRAM ClassGen.
122300 
